000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  CLBLNACD.
000030 AUTHOR. L. M. FERRARO.
000040 INSTALLATION. COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN. 04/02/89.
000060 DATE-COMPILED. 04/02/89.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS SUBROUTINE RESOLVES THE ONE-CHARACTER NUCLEIC
000130*          ACID ABBREVIATION (GROUP 4 OF THE CMO LABEL) - "d"
000140*          FOR DNA OR "r" FOR RNA - FROM A SAMPLE'S DETAILED
000150*          SAMPLE TYPE, RECIPE, AND NA-TO-EXTRACT FIELDS.  CALLED
000160*          ONCE PER SAMPLE BY CLBLGEN.  IF NEITHER SOURCE FIELD
000170*          RESOLVES, NA-RESOLVED-SW COMES BACK "N" AND NA-ABBREV
000180*          IS LEFT BLANK - CLBLGEN TREATS THAT AS A VALIDATION
000190*          FAILURE.
000200*
000210******************************************************************
000220*CHANGE LOG.
000230*
000240*    040289 LMF  ORIGINAL SUBROUTINE - DNA/RNA/CFDNA STRAIGHT
000250*                MAP OFF DETAILED-SAMPLE-TYPE.
000260*    091589 LMF  ADDED "DNA LIBRARY" TO THE D-BUCKET, PER THE
000270*                LIBRARY-PREP GROUP'S INTAKE FORM CHANGE.
000280*    061490 RTH  ADDED NA-TO-EXTRACT FALLBACK (RULE 2) FOR
000290*                SAMPLES WHOSE DETAILED-SAMPLE-TYPE DOESN'T
000300*                PARSE - SEQ OPS WAS LOSING THESE SILENTLY.
000310*    033192 DKO  ADDED "POOLED LIBRARY" HANDLING - RECIPE OF
000320*                RNASEQ OR USER_RNA NOW ROUTES POOLED LIBRARY TO
000330*                r INSTEAD OF THE DEFAULT d.
000340*    082493 RTH  "DNA AND RNA" ADDED TO THE NA-TO-EXTRACT D
000350*                BUCKET PER LIMS-CR-1204 (MIXED EXTRACTIONS
000360*                LABEL AS DNA UNLESS TOLD OTHERWISE).
000370*    030894 PAW  TRACE-VIEW REDEFINES ADDED ON ALL THREE WORK
000380*                AREAS, SAME SHOP STANDARD AS CLBLTYPE.
000390*    111598 CRD  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS, NO CHANGE
000400*                REQUIRED.  SIGNED OFF.
000410*    062301 MJS  UPPERCASE FOLD NOW USES SHOP-WIDE
000420*                WS-LOWER-ALPHA/WS-UPPER-ALPHA TABLE.
000421*    081902 DKO  RULE 1 WAS DROPPING ANY DETAILED-SAMPLE-TYPE IT
000422*                DIDN'T SPECIFICALLY RECOGNIZE THROUGH TO THE
000423*                NA-TO-EXTRACT FALLBACK (RULE 2) INSTEAD OF
000424*                DEFAULTING TO d - CAUGHT WHEN A NEW SPECIMEN
000425*                TYPE FROM THE PATHOLOGY GROUP CAME BACK WITH THE
000426*                WRONG LETTER.  ADDED A DEFAULT-TO-d ARM AND
000427*                WIRED WS-DETAILED-PARSED-SW (SET BUT NEVER
000428*                TESTED SINCE 061490) INTO IT SO ONLY A BLANK
000429*                DETAILED-SAMPLE-TYPE FALLS THROUGH TO RULE 2.
000430*                PER LIMS-CR-1288.
000431*    092302 RTH  081902 WENT TOO FAR - TREATING ANY NON-BLANK
000432*                DETAILED-SAMPLE-TYPE AS "RECOGNIZED" DEFAULTED A
000433*                MIS-KEYED VALUE OFF A NEW PATHOLOGY INTAKE FORM
000434*                TO d INSTEAD OF FALLING THROUGH TO NA-TO-EXTRACT.
000435*                WS-DETAILED-PARSED-SW NOW COMES BACK "Y" ONLY
000436*                WHEN ONE OF THE FIVE VALUES THIS TABLE ACTUALLY
000437*                CODES FOR FIRES (POOLED LIBRARY, DNA, CFDNA, DNA
000438*                LIBRARY, RNA) - THE DEFAULT-TO-d ARM IS REMOVED,
000439*                SO ANYTHING ELSE, BLANK OR NOT, FALLS THROUGH TO
000440*                RULE 2 THE SAME AS BEFORE 081902.  PER
000441*                LIMS-CR-1301.
000442******************************************************************
000443
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-390.
000480 OBJECT-COMPUTER. IBM-390.
000490
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000520
000530 01  WS-FOLD-TABLES.
000540     05  WS-LOWER-ALPHA          PIC X(26)
000550             VALUE "abcdefghijklmnopqrstuvwxyz".
000560     05  WS-UPPER-ALPHA          PIC X(26)
000570             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000580
000590 01  WS-UC-CRITERIA.
000600     05  WS-UC-DETAILED-TYPE     PIC X(20).
000610     05  WS-UC-RECIPE            PIC X(20).
000620     05  WS-UC-NA-TO-EXTRACT     PIC X(20).
000630 01  WS-UC-CRITERIA-TRACE REDEFINES WS-UC-CRITERIA.
000640     05  WS-UC-CRITERIA-FLAT     PIC X(60).
000650
000660 01  WS-SWITCHES.
000670     05  WS-DETAILED-PARSED-SW   PIC X(01) VALUE "N".
000680         88  WS-DETAILED-PARSED      VALUE "Y".
000690     05  WS-RULE-FIRED           PIC 9(01) VALUE ZERO.
000695 01  WS-SWITCHES-TRACE REDEFINES WS-SWITCHES.
000696     05  WS-SWITCHES-FLAT        PIC X(02).
000700
000710 01  WS-CALL-COUNTS.
000720     05  WS-CALL-COUNT           PIC 9(07) COMP VALUE ZERO.
000730     05  WS-FAIL-COUNT           PIC 9(07) COMP VALUE ZERO.
000740
000750 LINKAGE SECTION.
000760 01  CLBLNACD-PARMS.
000770     05  NA-DETAILED-SAMPLE-TYPE PIC X(20).
000780     05  NA-RECIPE               PIC X(20).
000790     05  NA-TO-EXTRACT           PIC X(20).
000800     05  NA-ABBREV               PIC X(01).
000810     05  NA-RESOLVED-SW          PIC X(01).
000820         88  NA-RESOLVED             VALUE "Y".
000830         88  NA-NOT-RESOLVED         VALUE "N".
000840 01  NA-PARMS-TRACE REDEFINES CLBLNACD-PARMS.
000850*    FLAT VIEW OF THE PARAMETER BLOCK - SHOP STANDARD, USED ONLY
000860*    BY AN ABEND-TRACE DISPLAY, NEVER MOVED TO.
000870     05  NA-PARMS-FLAT           PIC X(62).
000880
000890 PROCEDURE DIVISION USING CLBLNACD-PARMS.
000900
000910 000-MAIN.
000920     PERFORM 100-RESOLVE-NA THRU 100-EXIT.
000930     GOBACK.
000940
000950 100-RESOLVE-NA.
000960     ADD +1 TO WS-CALL-COUNT.
000970     MOVE ZERO  TO WS-RULE-FIRED.
000980     MOVE SPACE TO NA-ABBREV.
000990     MOVE "N"   TO NA-RESOLVED-SW.
001000
001010     MOVE NA-DETAILED-SAMPLE-TYPE TO WS-UC-DETAILED-TYPE.
001020     MOVE NA-RECIPE               TO WS-UC-RECIPE.
001030     MOVE NA-TO-EXTRACT           TO WS-UC-NA-TO-EXTRACT.
001040     INSPECT WS-UC-DETAILED-TYPE CONVERTING WS-LOWER-ALPHA
001050                                          TO WS-UPPER-ALPHA.
001060     INSPECT WS-UC-RECIPE        CONVERTING WS-LOWER-ALPHA
001070                                          TO WS-UPPER-ALPHA.
001080     INSPECT WS-UC-NA-TO-EXTRACT CONVERTING WS-LOWER-ALPHA
001090                                          TO WS-UPPER-ALPHA.
001100
001101     MOVE "N" TO WS-DETAILED-PARSED-SW.
001120
001130*    RULE 1 - DETAILED SAMPLE TYPE FIRST.  WS-DETAILED-PARSED-SW
001131*    IS SET "Y" ONLY WHEN ONE OF THESE FIVE VALUES ACTUALLY
001132*    FIRES - NOT A BLANK/NON-BLANK TEST.  SEE 092302 RTH ABOVE.
001140     IF WS-UC-DETAILED-TYPE = "POOLED LIBRARY"
001150        IF WS-UC-RECIPE = "RNASEQ" OR WS-UC-RECIPE = "USER_RNA"
001160           MOVE "r" TO NA-ABBREV
001170        ELSE
001180           MOVE "d" TO NA-ABBREV
001190        END-IF
001195        MOVE "Y" TO WS-DETAILED-PARSED-SW
001200        MOVE "Y" TO NA-RESOLVED-SW
001210        MOVE 1   TO WS-RULE-FIRED
001220        GO TO 100-EXIT.
001230
001240     IF WS-UC-DETAILED-TYPE = "DNA"
001250        OR WS-UC-DETAILED-TYPE = "CFDNA"
001260        OR WS-UC-DETAILED-TYPE = "DNA LIBRARY"
001270        MOVE "d" TO NA-ABBREV
001275        MOVE "Y" TO WS-DETAILED-PARSED-SW
001280        MOVE "Y" TO NA-RESOLVED-SW
001290        MOVE 1   TO WS-RULE-FIRED
001300        GO TO 100-EXIT.
001310
001320     IF WS-UC-DETAILED-TYPE = "RNA"
001330        MOVE "r" TO NA-ABBREV
001335        MOVE "Y" TO WS-DETAILED-PARSED-SW
001340        MOVE "Y" TO NA-RESOLVED-SW
001350        MOVE 1   TO WS-RULE-FIRED
001360        GO TO 100-EXIT.
001370
001371*    ANYTHING ELSE - BLANK, OR A DETAILED-SAMPLE-TYPE THIS TABLE
001372*    DOESN'T CODE FOR - IS NOT TREATED AS RECOGNIZED.
001373*    WS-DETAILED-PARSED-SW STAYS "N" AND WE DROP THROUGH TO
001374*    RULE 2 RATHER THAN GUESSING d.  PER 092302 RTH, LIMS-CR-1301
001375*    (SUPERSEDES THE 081902 DKO DEFAULT-TO-d ARM THAT USED TO
001376*    LIVE HERE).
001390
001400*    RULE 2 - FALL BACK TO NA-TO-EXTRACT
001410     IF WS-UC-NA-TO-EXTRACT = "DNA"
001420        OR WS-UC-NA-TO-EXTRACT = "DNA AND RNA"
001430        OR WS-UC-NA-TO-EXTRACT = "CFDNA"
001440        MOVE "d" TO NA-ABBREV
001450        MOVE "Y" TO NA-RESOLVED-SW
001460        MOVE 2   TO WS-RULE-FIRED
001470        GO TO 100-EXIT.
001480
001490     IF WS-UC-NA-TO-EXTRACT = "RNA"
001500        MOVE "r" TO NA-ABBREV
001510        MOVE "Y" TO NA-RESOLVED-SW
001520        MOVE 2   TO WS-RULE-FIRED
001530        GO TO 100-EXIT.
001540
001550*    NEITHER SOURCE FIELD RESOLVED
001560     MOVE SPACE TO NA-ABBREV.
001570     MOVE "N"   TO NA-RESOLVED-SW.
001580     ADD +1 TO WS-FAIL-COUNT.
001590 100-EXIT.
001600     EXIT.
001610