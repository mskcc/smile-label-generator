000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  CLBLGEN.
000030 AUTHOR. JON SAYLES.
000040 INSTALLATION. COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN. 04/02/91.
000060 DATE-COMPILED. 04/02/91.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS IS THE CMO SAMPLE LABEL ENGINE.  IT READS THE
000130*          NORMALIZED SAMPLE FILE CLBLEDIT PRODUCES, ONE ROW PER
000140*          SAMPLE, AND FOR EACH ONE:
000150*
000160*             - DECIDES WHETHER IT IS A CELL-LINE SAMPLE
000170*             - RESOLVES THE SAMPLE-TYPE AND NUCLEIC-ACID
000180*               ABBREVIATIONS (CLBLTYPE/CLBLNACD)
000190*             - RESOLVES THE SAMPLE AND NUCLEIC-ACID COUNTERS
000200*               AGAINST THE PATIENT-SAMPLES/ALT-ID-SAMPLES
000210*               REFERENCE FILES
000220*             - DECIDES WHETHER A RE-SUBMITTED SAMPLE'S LABEL
000230*               NEEDS TO CHANGE (CLBLPARS)
000240*             - WRITES THE RESULT AND A VALIDATION STATUS/REPORT
000250*               TO THE LABELED-SAMPLES FILE
000260*
000270*          BOTH REFERENCE FILES ARE LOADED WHOLE INTO WORKING
000280*          STORAGE AT JOB START AND SEARCHED LINEARLY - THIS IS A
000290*          DEPARTURE FROM THIS SHOP'S USUAL VSAM-RANDOM PATIENT
000300*          LOOKUP BECAUSE A SINGLE REQUEST CAN
000310*          TOUCH MANY DIFFERENT PATIENTS AND ALT IDS IN ONE PASS
000320*          AND THE COUNTER RULES NEED TO SEE ALL OF A PATIENT'S
000330*          OR ALT-ID GROUP'S SAMPLES AT ONCE, NOT JUST ONE KEYED
000340*          RECORD.  THE PATIENT-SAMPLE TABLE IS MAINTAINED IN
000350*          PLACE AS THE BATCH RUNS SO A LATER SAMPLE IN THE SAME
000360*          REQUEST SEES AN EARLIER SAMPLE'S NEWLY ISSUED LABEL.
000370*
000380*          IF ANY SAMPLE IN THE REQUEST FAILS LABEL GENERATION,
000390*          ONE LINE IS APPENDED TO THE REQUEST-STATUS LOG AT END
000400*          OF JOB - THIS FILE PRE-DATES THIS PROGRAM AND ALREADY
000410*          CARRIES ITS HEADER LINE; THIS JOB NEVER WRITES ONE.
000420*
000430******************************************************************
000440
000450         INPUT FILE              -   LABL0001.SAMPNORM
000460
000470         REFERENCE FILE          -   LABL0001.PATSAMP
000480
000490         REFERENCE FILE          -   LABL0001.ALTSAMP
000500
000510         OUTPUT FILE PRODUCED    -   LABL0001.LBLOUT
000520
000530         LOG FILE (APPEND)       -   LABL0001.RSLOG
000540
000550         DUMP FILE               -   SYSOUT
000560
000570******************************************************************
000580*CHANGE LOG.
000590*
000600*    040291 JS   ORIGINAL PROGRAM - TYPE/NA ABBREVIATION AND
000610*                COUNTER RESOLUTION, LABEL-UPDATE COMPARISON,
000620*                VALIDATION REPORT.
000630*    091591 JS   CELL-LINE CHECK MOVED AHEAD OF TYPE/NA
000640*                RESOLUTION - SEQ OPS WAS SEEING CELL-LINE
000650*                SAMPLES FLAGGED INVALID BECAUSE THEY HAVE NO
000660*                DETAILED-SAMPLE-TYPE ON FILE.
000670*    042293 RTH  SAMPLE-COUNTER/NA-COUNTER RULES REWRITTEN TO
000680*                THE "DISTINCT COUNTERS SEEN" BUCKET METHOD PER
000690*                LIMS-CR-1140 - THE OLD VERSION SORTED A WORKING
000700*                TABLE OF COUNTERS EVERY SAMPLE, WHICH WAS BOTH
000710*                SLOW AND WRONG WHENEVER TWO SAMPLES TIED.
000720*    112298 CRD  Y2K REVIEW - REQUEST-STATUS LOG DATE COLUMN NOW
000730*                BUILT WITH AN EXPLICIT CENTURY WINDOW (68-99 =
000740*                19XX, 00-67 = 20XX) INSTEAD OF A BARE 2-DIGIT
000750*                YEAR.  SIGNED OFF.
000760*    062301 MJS  UPPERCASE FOLD NOW USES THE SHOP-WIDE
000770*                WS-LOWER-ALPHA/WS-UPPER-ALPHA TABLE, PER
000780*                CODING-STD-REV-6.
000790*    081502 PAW  LABEL-UPDATE COMPARISON: THE "BOTH LABELS
000800*                MALFORMED" AND "EXISTING PARSES BUT NEW DOES
000810*                NOT" CASES NOW LEAVE THE OLD LABEL IN PLACE
000820*                RATHER THAN ABENDING THE JOB - ONE BAD SAMPLE
000830*                IN A REQUEST OF 400 SHOULD NOT TAKE DOWN THE
000840*                OTHER 399.  WS-LABEL-COMPARE-ERROR-SW MARKS THE
000850*                CASE FOR THE VALIDATION REPORT.  PER LIMS-CR-
000860*                1402.
000870******************************************************************
000880
000890 ENVIRONMENT DIVISION.
000900 CONFIGURATION SECTION.
000910 SOURCE-COMPUTER. IBM-390.
000920 OBJECT-COMPUTER. IBM-390.
000930 SPECIAL-NAMES.
000940     C01 IS TOP-OF-FORM.
000950
000960 INPUT-OUTPUT SECTION.
000970 FILE-CONTROL.
000980     SELECT SYSOUT
000990         ASSIGN TO UT-S-SYSOUT
001000         ORGANIZATION IS SEQUENTIAL.
001010
001020     SELECT SAMPNORM
001030         ASSIGN TO UT-S-SAMPNORM
001040         ACCESS MODE IS SEQUENTIAL
001050         FILE STATUS IS OFCODE.
001060
001070     SELECT PATSAMP
001080         ASSIGN TO UT-S-PATSAMP
001090         ACCESS MODE IS SEQUENTIAL
001100         FILE STATUS IS PFCODE.
001110
001120     SELECT ALTSAMP
001130         ASSIGN TO UT-S-ALTSAMP
001140         ACCESS MODE IS SEQUENTIAL
001150         FILE STATUS IS AFCODE.
001160
001170     SELECT LBLOUT
001180         ASSIGN TO UT-S-LBLOUT
001190         ACCESS MODE IS SEQUENTIAL
001200         FILE STATUS IS OFCODE.
001210
001220     SELECT RSLOG
001230         ASSIGN TO UT-S-RSLOG
001240         ACCESS MODE IS SEQUENTIAL
001250         FILE STATUS IS RFCODE.
001260
001270 DATA DIVISION.
001280 FILE SECTION.
001290 FD  SYSOUT
001300     RECORDING MODE IS F
001310     LABEL RECORDS ARE STANDARD
001320     RECORD CONTAINS 130 CHARACTERS
001330     BLOCK CONTAINS 0 RECORDS
001340     DATA RECORD IS SYSOUT-REC.
001350 01  SYSOUT-REC                     PIC X(130).
001360
001370 FD  SAMPNORM
001380     RECORDING MODE IS F
001390     LABEL RECORDS ARE STANDARD
001400     RECORD CONTAINS 359 CHARACTERS
001410     BLOCK CONTAINS 0 RECORDS
001420     DATA RECORD IS SAMPNORM-REC-DATA.
001430 01  SAMPNORM-REC-DATA              PIC X(359).
001440
001450****** LOADED WHOLE INTO WS-PATIENT-SAMPLE-TABLE AT JOB START -
001460****** NEVER READ AGAIN AFTER 000-HOUSEKEEPING
001470 FD  PATSAMP
001480     RECORDING MODE IS F
001490     LABEL RECORDS ARE STANDARD
001500     RECORD CONTAINS 144 CHARACTERS
001510     BLOCK CONTAINS 0 RECORDS
001520     DATA RECORD IS PATSAMP-REC-DATA.
001530 01  PATSAMP-REC-DATA               PIC X(144).
001540
001550****** LOADED WHOLE INTO WS-ALTID-SAMPLE-TABLE AT JOB START -
001560****** READ-ONLY REFERENCE DATA FOR THE LIFE OF THE RUN
001570 FD  ALTSAMP
001580     RECORDING MODE IS F
001590     LABEL RECORDS ARE STANDARD
001600     RECORD CONTAINS 144 CHARACTERS
001610     BLOCK CONTAINS 0 RECORDS
001620     DATA RECORD IS ALTSAMP-REC-DATA.
001630 01  ALTSAMP-REC-DATA               PIC X(144).
001640
001650 FD  LBLOUT
001660     RECORDING MODE IS F
001670     LABEL RECORDS ARE STANDARD
001680     RECORD CONTAINS 333 CHARACTERS
001690     BLOCK CONTAINS 0 RECORDS
001700     DATA RECORD IS LBLOUT-REC-DATA.
001710 01  LBLOUT-REC-DATA                PIC X(333).
001720
001730 FD  RSLOG
001740     RECORDING MODE IS F
001750     LABEL RECORDS ARE STANDARD
001760     RECORD CONTAINS 644 CHARACTERS
001770     BLOCK CONTAINS 0 RECORDS
001780     DATA RECORD IS RSLOG-REC-DATA.
001790 01  RSLOG-REC-DATA                 PIC X(644).
001800
001810 WORKING-STORAGE SECTION.
001820
001830 01  FILE-STATUS-CODES.
001840     05  OFCODE                     PIC X(02).
001850         88  CODE-WRITE                 VALUE SPACES.
001860     05  PFCODE                     PIC X(02).
001870         88  PATSAMP-CODE-READ           VALUE SPACES.
001880     05  AFCODE                     PIC X(02).
001890         88  ALTSAMP-CODE-READ           VALUE SPACES.
001900     05  RFCODE                     PIC X(02).
001910         88  RSLOG-CODE-WRITE            VALUE SPACES.
001920
001930 COPY CLBLSAMP.
001940 COPY CLBLOUT.
001950 COPY CLBLLOG.
001960 COPY CLBLABEL.
001970 COPY CLBLREF.
001980 COPY CLBLABND.
001990
002000 01  WS-CAPACITY-CONSTANTS.
002010     05  CLBL-MAX-TABLE-ROWS        PIC 9(05) COMP VALUE 2000.
002020
002030 01  WS-PATIENT-SAMPLE-TABLE.
002040     05  WS-PS-ROW OCCURS 2000 TIMES.
002050         10  WS-PS-PRIMARY-ID       PIC X(32).
002060         10  WS-PS-ALT-ID           PIC X(32).
002070         10  WS-PS-CMO-PATIENT-ID   PIC X(20).
002080         10  WS-PS-CMO-SAMPLE-NAME  PIC X(40).
002090     05  FILLER                     PIC X(01) VALUE SPACE.
002100 01  WS-PATIENT-SAMPLE-COUNT        PIC 9(05) COMP VALUE ZERO.
002110 01  WS-PS-SUB                      PIC 9(05) COMP.
002120
002130 01  WS-ALTID-SAMPLE-TABLE.
002140     05  WS-AS-ROW OCCURS 2000 TIMES.
002150         10  WS-AS-PRIMARY-ID       PIC X(32).
002160         10  WS-AS-ALT-ID           PIC X(32).
002170         10  WS-AS-CMO-PATIENT-ID   PIC X(20).
002180         10  WS-AS-CMO-SAMPLE-NAME  PIC X(40).
002190     05  FILLER                     PIC X(01) VALUE SPACE.
002200 01  WS-ALTID-SAMPLE-COUNT          PIC 9(05) COMP VALUE ZERO.
002210 01  WS-AS-SUB                      PIC 9(05) COMP.
002220
002230 01  WS-EXIST-FOUND-SW              PIC X(01) VALUE "N".
002240     88  WS-EXIST-FOUND                 VALUE "Y".
002250 01  WS-EXIST-ROW-SUB                PIC 9(05) COMP.
002260 01  WS-EXIST-LABEL                  PIC X(40).
002270
002280 01  WS-FOLD-TABLES.
002290     05  WS-LOWER-ALPHA             PIC X(26)
002300             VALUE "abcdefghijklmnopqrstuvwxyz".
002310     05  WS-UPPER-ALPHA             PIC X(26)
002320             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002330
002340 01  WS-UC-WORK-AREAS.
002350     05  WS-UC-SAMPLE-CLASS         PIC X(20).
002360     05  WS-UC-NORM-PATIENT-ID      PIC X(20).
002370     05  WS-UC-CURRENT-PRIMARY-ID   PIC X(32).
002380     05  WS-UC-TABLE-PRIMARY-ID     PIC X(32).
002390 01  WS-UC-WORK-AREAS-TRACE REDEFINES WS-UC-WORK-AREAS.
002400*    FLAT TRACE VIEW - SHOP STANDARD, NEVER MOVED TO.
002410     05  WS-UC-WORK-AREAS-FLAT      PIC X(94).
002420
002430*    MIRRORS OF THE SUBPROGRAM PARAMETER BLOCKS - ONE COPY PER
002440*    CALLABLE, POPULATED IMMEDIATELY BEFORE EACH CALL.
002450 01  WS-TYPE-PARMS.
002460     05  WS-CT-SAMPLE-CLASS         PIC X(20).
002470     05  WS-CT-SAMPLE-ORIGIN        PIC X(24).
002480     05  WS-CT-SAMPLE-TYPE          PIC X(20).
002490     05  WS-CT-TYPE-ABBREV          PIC X(01).
002500     05  WS-CT-RESOLVED-SW          PIC X(01).
002510         88  WS-CT-RESOLVED             VALUE "Y".
002520 01  WS-TYPE-PARMS-TRACE REDEFINES WS-TYPE-PARMS.
002530*    FLAT TRACE VIEW - SHOP STANDARD, NEVER MOVED TO.
002540     05  WS-TYPE-PARMS-FLAT         PIC X(66).
002550
002560 01  WS-NACD-PARMS.
002570     05  WS-NA-DETAILED-SAMPLE-TYPE PIC X(20).
002580     05  WS-NA-RECIPE               PIC X(20).
002590     05  WS-NA-TO-EXTRACT           PIC X(20).
002600     05  WS-NA-ABBREV               PIC X(01).
002610     05  WS-NA-RESOLVED-SW          PIC X(01).
002620         88  WS-NA-RESOLVED             VALUE "Y".
002630
002640 01  WS-PARSE-PARMS.
002650     05  WS-PP-LABEL-TEXT           PIC X(64).
002660     05  WS-PP-PARSED-REGULAR-SW    PIC X(01).
002670         88  WS-PP-PARSED-REGULAR       VALUE "Y".
002680     05  WS-PP-PATIENT-ID           PIC X(20).
002690     05  WS-PP-TYPE-ABBREV          PIC X(01).
002700     05  WS-PP-SAMPLE-COUNTER       PIC 9(03).
002710     05  WS-PP-NA-ABBREV            PIC X(01).
002720     05  WS-PP-NA-COUNTER           PIC 9(02).
002730     05  WS-PP-NA-COUNTER-PRESENT-SW PIC X(01).
002740     05  WS-PP-PARSED-CELLLINE-SW   PIC X(01).
002750         88  WS-PP-PARSED-CELLLINE      VALUE "Y".
002760     05  WS-PP-CLL-INVESTIGATOR-ID  PIC X(40).
002770     05  WS-PP-CLL-REQUEST-ID       PIC X(20).
002780
002790 01  WS-NEW-LABEL-PARSE.
002800     05  NLP-LABEL-TEXT             PIC X(64).
002810     05  NLP-PARSED-REGULAR-SW      PIC X(01).
002820         88  NLP-PARSED-REGULAR         VALUE "Y".
002830     05  NLP-PATIENT-ID             PIC X(20).
002840     05  NLP-TYPE-ABBREV            PIC X(01).
002850     05  NLP-SAMPLE-COUNTER         PIC 9(03).
002860     05  NLP-NA-ABBREV              PIC X(01).
002870     05  NLP-NA-COUNTER             PIC 9(02).
002880     05  NLP-NA-COUNTER-PRESENT-SW  PIC X(01).
002890     05  NLP-PARSED-CELLLINE-SW     PIC X(01).
002900         88  NLP-PARSED-CELLLINE        VALUE "Y".
002910     05  NLP-CLL-INVESTIGATOR-ID    PIC X(40).
002920     05  NLP-CLL-REQUEST-ID         PIC X(20).
002930
002940 01  WS-EXIST-LABEL-PARSE.
002950     05  ELP-LABEL-TEXT             PIC X(64).
002960     05  ELP-PARSED-REGULAR-SW      PIC X(01).
002970         88  ELP-PARSED-REGULAR         VALUE "Y".
002980     05  ELP-PATIENT-ID             PIC X(20).
002990     05  ELP-TYPE-ABBREV            PIC X(01).
003000     05  ELP-SAMPLE-COUNTER         PIC 9(03).
003010     05  ELP-NA-ABBREV              PIC X(01).
003020     05  ELP-NA-COUNTER             PIC 9(02).
003030     05  ELP-NA-COUNTER-PRESENT-SW  PIC X(01).
003040     05  ELP-PARSED-CELLLINE-SW     PIC X(01).
003050         88  ELP-PARSED-CELLLINE        VALUE "Y".
003060     05  ELP-CLL-INVESTIGATOR-ID    PIC X(40).
003070     05  ELP-CLL-REQUEST-ID         PIC X(20).
003080
003090 01  WS-SAMPLE-COUNTER-WORK.
003100     05  WS-SAMPLE-COUNTER          PIC 9(03).
003110     05  WS-SC-SUB                  PIC 9(03) COMP.
003120     05  WS-SC-MARK-SUB             PIC 9(03) COMP.
003130     05  WS-SC-DISTINCT-COUNT       PIC 9(03) COMP.
003140     05  WS-SC-FOUND-SW             PIC X(01) VALUE "N".
003150     05  WS-ALTID-SUBSET-COUNT      PIC 9(05) COMP.
003160     05  WS-PATIENT-SUBSET-COUNT    PIC 9(05) COMP.
003170 01  WS-SC-COUNTER-SEEN-TAB.
003180     05  WS-SC-COUNTER-SEEN OCCURS 999 TIMES PIC X(01).
003190
003200 01  WS-NA-COUNTER-WORK.
003210     05  WS-NA-COUNTER-VALUE        PIC 9(02).
003220     05  WS-NA-SUB                  PIC 9(02) COMP.
003230     05  WS-NA-MARK-SUB             PIC 9(02) COMP.
003240     05  WS-NA-DISTINCT-COUNT       PIC 9(02) COMP.
003250     05  WS-NA-MAX-SEEN             PIC 9(02) COMP.
003260     05  WS-NA-ALTID-SUBSET-COUNT   PIC 9(05) COMP.
003270 01  WS-NA-COUNTER-SEEN-TAB.
003280     05  WS-NA-COUNTER-SEEN OCCURS 99 TIMES PIC X(01).
003290
003300 01  WS-LABEL-WORK.
003310     05  WS-NEW-LABEL               PIC X(64).
003320     05  WS-FINAL-LABEL             PIC X(40).
003330     05  WS-LABEL-GENERATED-SW      PIC X(01) VALUE "N".
003340         88  WS-LABEL-GENERATED         VALUE "Y".
003350     05  WS-UPDATE-NEEDED-SW        PIC X(01) VALUE "N".
003360         88  WS-UPDATE-NEEDED           VALUE "Y".
003370     05  WS-LABEL-COMPARE-ERROR-SW  PIC X(01) VALUE "N".
003380         88  WS-LABEL-COMPARE-ERROR     VALUE "Y".
003390     05  WS-STRIPPED-REQUEST-ID     PIC X(20).
003400     05  WS-STRIP-IN-PTR            PIC 9(02) COMP.
003410     05  WS-STRIP-OUT-PTR           PIC 9(02) COMP.
003420
003430 01  WS-VALIDATION-WORK.
003440     05  WS-VALIDATION-STATUS       PIC X(01).
003450     05  WS-VALIDATION-REPORT       PIC X(200).
003460
003470 01  WS-RUN-DATE-WORK.
003480     05  WS-RUN-DATE-6              PIC 9(06).
003490     05  WS-RUN-DATE-6-R REDEFINES WS-RUN-DATE-6.
003500         10  WS-RUN-YY              PIC 9(02).
003510         10  WS-RUN-MM              PIC 9(02).
003520         10  WS-RUN-DD              PIC 9(02).
003530     05  WS-RUN-CCYY                PIC 9(04).
003540     05  WS-ISO-DATE                PIC X(10).
003550
003560 01  WS-BATCH-REQUEST-ID            PIC X(20).
003570 01  WS-ANY-SAMPLE-FAILED-SW        PIC X(01) VALUE "N".
003580     88  WS-ANY-SAMPLE-FAILED           VALUE "Y".
003590 01  WS-FAILED-SAMPLE-COUNT         PIC 9(07) COMP VALUE ZERO.
003600
003610 01  COUNTERS-IDXS-AND-ACCUMULATORS.
003620     05  RECORDS-READ               PIC 9(07) COMP.
003630     05  RECORDS-WRITTEN            PIC 9(07) COMP.
003640     05  PATIENT-ROWS-LOADED        PIC 9(07) COMP.
003650     05  ALTID-ROWS-LOADED          PIC 9(07) COMP.
003660
003670 01  FLAGS-AND-SWITCHES.
003680     05  MORE-DATA-SW               PIC X(01) VALUE "Y".
003690         88  NO-MORE-DATA                VALUE "N".
003700
003710 PROCEDURE DIVISION.
003720     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003730     PERFORM 100-MAINLINE THRU 100-EXIT
003740             UNTIL NO-MORE-DATA.
003750     PERFORM 900-CLEANUP THRU 900-EXIT.
003760     MOVE +0 TO RETURN-CODE.
003770     GOBACK.
003780
003790 000-HOUSEKEEPING.
003800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003810     DISPLAY "******** BEGIN JOB CLBLGEN ********".
003820     ACCEPT WS-RUN-DATE-6 FROM DATE.
003830     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
003840     MOVE SPACES TO WS-BATCH-REQUEST-ID.
003850     PERFORM 800-OPEN-FILES THRU 800-EXIT.
003860     PERFORM 950-LOAD-PATIENT-TABLE THRU 950-EXIT.
003870     PERFORM 960-LOAD-ALTID-TABLE THRU 960-EXIT.
003880     PERFORM 970-READ-SAMPNORM THRU 970-EXIT.
003890     IF NO-MORE-DATA
003900        MOVE "EMPTY SAMPLE-NORM-FILE" TO ABEND-REASON
003910        GO TO 1000-ABEND-RTN.
003920 000-EXIT.
003930     EXIT.
003940
003950 100-MAINLINE.
003960     MOVE "100-MAINLINE" TO PARA-NAME.
003970     IF WS-BATCH-REQUEST-ID = SPACES
003980        MOVE SMPL-IGO-REQUEST-ID TO WS-BATCH-REQUEST-ID.
003990
004000     PERFORM 200-FIND-EXISTING-SAMPLE THRU 200-EXIT.
004010     PERFORM 300-GENERATE-LABEL THRU 300-EXIT.
004020     PERFORM 500-DECIDE-LABEL-UPDATE THRU 500-EXIT.
004030     PERFORM 550-MAINTAIN-PATIENT-TABLE THRU 550-EXIT.
004040     PERFORM 600-BUILD-VALIDATION-REPORT THRU 600-EXIT.
004050     PERFORM 700-WRITE-LABELED-SAMPLE THRU 700-EXIT.
004060
004070     IF NOT WS-LABEL-GENERATED
004080        MOVE "Y" TO WS-ANY-SAMPLE-FAILED-SW
004090        ADD +1 TO WS-FAILED-SAMPLE-COUNT.
004100
004110     PERFORM 970-READ-SAMPNORM THRU 970-EXIT.
004120 100-EXIT.
004130     EXIT.
004140
004150*    CASE-INSENSITIVE PRIMARY-ID MATCH AGAINST THE (POSSIBLY
004160*    ALREADY BATCH-UPDATED) PATIENT SAMPLE TABLE.
004180 200-FIND-EXISTING-SAMPLE.
004190     MOVE "200-FIND-EXISTING-SAMPLE" TO PARA-NAME.
004200     MOVE "N" TO WS-EXIST-FOUND-SW.
004210     MOVE ZERO TO WS-EXIST-ROW-SUB.
004220     MOVE SPACES TO WS-EXIST-LABEL.
004230     MOVE SMPL-PRIMARY-ID TO WS-UC-CURRENT-PRIMARY-ID.
004240     INSPECT WS-UC-CURRENT-PRIMARY-ID CONVERTING WS-LOWER-ALPHA
004250                                               TO WS-UPPER-ALPHA.
004260     PERFORM 210-SCAN-PATIENT-TABLE-ROW THRU 210-EXIT
004270         VARYING WS-PS-SUB FROM 1 BY 1
004280         UNTIL WS-PS-SUB > WS-PATIENT-SAMPLE-COUNT
004290               OR WS-EXIST-FOUND.
004300 200-EXIT.
004310     EXIT.
004320
004330 210-SCAN-PATIENT-TABLE-ROW.
004340     MOVE WS-PS-PRIMARY-ID(WS-PS-SUB) TO WS-UC-TABLE-PRIMARY-ID.
004350     INSPECT WS-UC-TABLE-PRIMARY-ID CONVERTING WS-LOWER-ALPHA
004360                                             TO WS-UPPER-ALPHA.
004370     IF WS-UC-TABLE-PRIMARY-ID = WS-UC-CURRENT-PRIMARY-ID
004380        MOVE "Y" TO WS-EXIST-FOUND-SW
004390        MOVE WS-PS-SUB TO WS-EXIST-ROW-SUB
004400        MOVE WS-PS-CMO-SAMPLE-NAME(WS-PS-SUB) TO WS-EXIST-LABEL.
004410 210-EXIT.
004420     EXIT.
004430
004440*    TYPE/NA ABBREVIATIONS ARE RESOLVED UNCONDITIONALLY - THE
004450*    VALIDATION REPORT NEEDS THEM EVEN WHEN THE SAMPLE TURNS OUT
004460*    TO BE A CELL-LINE SAMPLE - THEN THE ACTUAL LABEL TEXT IS
004470*    BUILT DOWN ONE OF THE TWO SHAPES.
004480 300-GENERATE-LABEL.
004490     MOVE "300-GENERATE-LABEL" TO PARA-NAME.
004500     MOVE SPACES TO WS-NEW-LABEL.
004510     MOVE "N" TO WS-LABEL-GENERATED-SW.
004520
004530     PERFORM 320-RESOLVE-VALIDATION-INPUTS THRU 320-EXIT.
004540
004550     MOVE SMPL-SAMPLE-CLASS TO WS-UC-SAMPLE-CLASS.
004560     INSPECT WS-UC-SAMPLE-CLASS CONVERTING WS-LOWER-ALPHA
004570                                          TO WS-UPPER-ALPHA.
004580     MOVE SMPL-NORMALIZED-PATIENT-ID TO WS-UC-NORM-PATIENT-ID.
004590     INSPECT WS-UC-NORM-PATIENT-ID CONVERTING WS-LOWER-ALPHA
004600                                             TO WS-UPPER-ALPHA.
004610
004620     IF WS-UC-SAMPLE-CLASS = "CELLLINE"
004630        AND WS-UC-NORM-PATIENT-ID NOT = SPACES
004640        AND WS-UC-NORM-PATIENT-ID NOT = "MRN_REDACTED"
004650        PERFORM 310-BUILD-CELLLINE-LABEL THRU 310-EXIT
004660        MOVE "Y" TO WS-LABEL-GENERATED-SW
004670        GO TO 300-EXIT.
004680
004690     IF NOT WS-CT-RESOLVED
004700        GO TO 300-EXIT.
004710
004720     PERFORM 400-RESOLVE-SAMPLE-COUNTER THRU 400-EXIT.
004730
004740     IF NOT WS-NA-RESOLVED
004750        GO TO 300-EXIT.
004760
004770     PERFORM 450-RESOLVE-NA-COUNTER THRU 450-EXIT.
004780     PERFORM 330-FORMAT-REGULAR-LABEL THRU 330-EXIT.
004790     MOVE "Y" TO WS-LABEL-GENERATED-SW.
004800 300-EXIT.
004810     EXIT.
004820
004830 310-BUILD-CELLLINE-LABEL.
004840     MOVE SPACES TO WS-STRIPPED-REQUEST-ID.
004850     MOVE ZERO TO WS-STRIP-OUT-PTR.
004860     PERFORM 315-STRIP-ONE-CHAR THRU 315-EXIT
004870         VARYING WS-STRIP-IN-PTR FROM 1 BY 1
004880         UNTIL WS-STRIP-IN-PTR > 20.
004890     STRING SMPL-INVESTIGATOR-SAMPLE-ID DELIMITED BY SPACE
004900            "-"                         DELIMITED BY SIZE
004910            WS-STRIPPED-REQUEST-ID      DELIMITED BY SPACE
004920            INTO WS-NEW-LABEL.
004930 310-EXIT.
004940     EXIT.
004950
004960 315-STRIP-ONE-CHAR.
004970     IF SMPL-IGO-REQUEST-ID(WS-STRIP-IN-PTR:1) NOT = "-"
004980        AND SMPL-IGO-REQUEST-ID(WS-STRIP-IN-PTR:1) NOT = "_"
004990        ADD 1 TO WS-STRIP-OUT-PTR
005000        MOVE SMPL-IGO-REQUEST-ID(WS-STRIP-IN-PTR:1)
005010                 TO WS-STRIPPED-REQUEST-ID(WS-STRIP-OUT-PTR:1)
005020     END-IF.
005030 315-EXIT.
005040     EXIT.
005050
005060 320-RESOLVE-VALIDATION-INPUTS.
005070     MOVE SMPL-SAMPLE-CLASS  TO WS-CT-SAMPLE-CLASS.
005080     MOVE SMPL-SAMPLE-ORIGIN TO WS-CT-SAMPLE-ORIGIN.
005090     MOVE SMPL-SAMPLE-TYPE   TO WS-CT-SAMPLE-TYPE.
005100     CALL "CLBLTYPE" USING WS-TYPE-PARMS.
005110
005120     MOVE SMPL-DETAILED-SAMPLE-TYPE TO WS-NA-DETAILED-SAMPLE-TYPE.
005130     MOVE SMPL-RECIPE               TO WS-NA-RECIPE.
005140     MOVE SMPL-NA-TO-EXTRACT        TO WS-NA-TO-EXTRACT.
005150     CALL "CLBLNACD" USING WS-NACD-PARMS.
005160 320-EXIT.
005170     EXIT.
005180
005190 330-FORMAT-REGULAR-LABEL.
005200     STRING SMPL-CMO-PATIENT-ID DELIMITED BY SPACE
005210            "-"                 DELIMITED BY SIZE
005220            WS-CT-TYPE-ABBREV   DELIMITED BY SIZE
005230            WS-SAMPLE-COUNTER   DELIMITED BY SIZE
005240            "-"                 DELIMITED BY SIZE
005250            WS-NA-ABBREV        DELIMITED BY SIZE
005260            WS-NA-COUNTER-VALUE DELIMITED BY SIZE
005270            INTO WS-NEW-LABEL.
005280 330-EXIT.
005290     EXIT.
005300
005310*    SAMPLE COUNTER RESOLUTION.
005320 400-RESOLVE-SAMPLE-COUNTER.
005330     MOVE "400-RESOLVE-SAMPLE-COUNTER" TO PARA-NAME.
005340     MOVE 1 TO WS-SAMPLE-COUNTER.
005350     MOVE ZERO TO WS-ALTID-SUBSET-COUNT.
005360
005370     IF SMPL-ALT-ID NOT = SPACES
005380        PERFORM 410-SCAN-ALTID-FOR-SC THRU 410-EXIT.
005390
005400     IF WS-ALTID-SUBSET-COUNT > 0
005410        PERFORM 415-RESOLVE-SC-FROM-ALTID THRU 415-EXIT
005420        GO TO 400-EXIT.
005430
005440     PERFORM 420-SCAN-PATIENT-FOR-SC THRU 420-EXIT.
005450
005460     IF WS-PATIENT-SUBSET-COUNT = 0
005470        MOVE 1 TO WS-SAMPLE-COUNTER
005480        GO TO 400-EXIT.
005490
005500     IF WS-EXIST-FOUND
005510        PERFORM 425-RESOLVE-SC-FROM-EXISTING THRU 425-EXIT
005520        GO TO 400-EXIT.
005530
005540     PERFORM 430-RESOLVE-SC-BRANCH-4 THRU 430-EXIT.
005550 400-EXIT.
005560     EXIT.
005570
005580 410-SCAN-ALTID-FOR-SC.
005590     MOVE SPACES TO WS-SC-COUNTER-SEEN-TAB.
005600     PERFORM 411-SCAN-ALTID-FOR-SC-ROW THRU 411-EXIT
005610         VARYING WS-AS-SUB FROM 1 BY 1
005620         UNTIL WS-AS-SUB > WS-ALTID-SAMPLE-COUNT.
005630 410-EXIT.
005640     EXIT.
005650
005660 411-SCAN-ALTID-FOR-SC-ROW.
005670     IF WS-AS-ALT-ID(WS-AS-SUB) = SMPL-ALT-ID
005680        ADD 1 TO WS-ALTID-SUBSET-COUNT
005690        IF WS-AS-CMO-SAMPLE-NAME(WS-AS-SUB) NOT = SPACES
005700           MOVE WS-AS-CMO-SAMPLE-NAME(WS-AS-SUB)
005710                                      TO WS-PP-LABEL-TEXT
005720           CALL "CLBLPARS" USING WS-PARSE-PARMS
005730           IF WS-PP-PARSED-REGULAR
005740              MOVE WS-PP-SAMPLE-COUNTER TO WS-SC-MARK-SUB
005750              MOVE "Y" TO WS-SC-COUNTER-SEEN(WS-SC-MARK-SUB)
005760           END-IF
005770        END-IF
005780     END-IF.
005790 411-EXIT.
005800     EXIT.
005810
005820 415-RESOLVE-SC-FROM-ALTID.
005830     MOVE ZERO TO WS-SC-DISTINCT-COUNT.
005840     MOVE "N" TO WS-SC-FOUND-SW.
005850     PERFORM 416-COUNT-SC-SEEN THRU 416-EXIT
005860         VARYING WS-SC-SUB FROM 1 BY 1 UNTIL WS-SC-SUB > 999.
005870     IF WS-SC-DISTINCT-COUNT = 0
005880        MOVE 1 TO WS-SAMPLE-COUNTER
005890        GO TO 415-EXIT.
005900     PERFORM 417-FIND-MIN-SC THRU 417-EXIT
005910         VARYING WS-SC-SUB FROM 1 BY 1
005920         UNTIL WS-SC-SUB > 999 OR WS-SC-FOUND-SW = "Y".
005930 415-EXIT.
005940     EXIT.
005950
005960 416-COUNT-SC-SEEN.
005970     IF WS-SC-COUNTER-SEEN(WS-SC-SUB) = "Y"
005980        ADD 1 TO WS-SC-DISTINCT-COUNT.
005990 416-EXIT.
006000     EXIT.
006010
006020 417-FIND-MIN-SC.
006030     IF WS-SC-COUNTER-SEEN(WS-SC-SUB) = "Y"
006040        MOVE WS-SC-SUB TO WS-SAMPLE-COUNTER
006050        MOVE "Y" TO WS-SC-FOUND-SW.
006060 417-EXIT.
006070     EXIT.
006080
006090 420-SCAN-PATIENT-FOR-SC.
006100     MOVE SPACES TO WS-SC-COUNTER-SEEN-TAB.
006110     MOVE ZERO TO WS-PATIENT-SUBSET-COUNT.
006120     PERFORM 421-SCAN-PATIENT-FOR-SC-ROW THRU 421-EXIT
006130         VARYING WS-PS-SUB FROM 1 BY 1
006140         UNTIL WS-PS-SUB > WS-PATIENT-SAMPLE-COUNT.
006150 420-EXIT.
006160     EXIT.
006170
006180 421-SCAN-PATIENT-FOR-SC-ROW.
006190     IF WS-PS-CMO-PATIENT-ID(WS-PS-SUB) = SMPL-CMO-PATIENT-ID
006200        ADD 1 TO WS-PATIENT-SUBSET-COUNT
006210        IF WS-PS-CMO-SAMPLE-NAME(WS-PS-SUB) NOT = SPACES
006220           MOVE WS-PS-CMO-SAMPLE-NAME(WS-PS-SUB)
006230                                      TO WS-PP-LABEL-TEXT
006240           CALL "CLBLPARS" USING WS-PARSE-PARMS
006250           IF WS-PP-PARSED-REGULAR
006260              MOVE WS-PP-SAMPLE-COUNTER TO WS-SC-MARK-SUB
006270              MOVE "Y" TO WS-SC-COUNTER-SEEN(WS-SC-MARK-SUB)
006280           END-IF
006290        END-IF
006300     END-IF.
006310 421-EXIT.
006320     EXIT.
006330
006340 425-RESOLVE-SC-FROM-EXISTING.
006350     MOVE 1 TO WS-SAMPLE-COUNTER.
006360     IF WS-PS-CMO-SAMPLE-NAME(WS-EXIST-ROW-SUB) NOT = SPACES
006370        MOVE WS-PS-CMO-SAMPLE-NAME(WS-EXIST-ROW-SUB)
006380                                   TO WS-PP-LABEL-TEXT
006390        CALL "CLBLPARS" USING WS-PARSE-PARMS
006400        IF WS-PP-PARSED-REGULAR
006410           MOVE WS-PP-SAMPLE-COUNTER TO WS-SAMPLE-COUNTER
006420        END-IF
006430     END-IF.
006440 425-EXIT.
006450     EXIT.
006460
006470 430-RESOLVE-SC-BRANCH-4.
006480     MOVE 1 TO WS-SAMPLE-COUNTER.
006490     MOVE ZERO TO WS-SC-DISTINCT-COUNT.
006500     MOVE "N" TO WS-SC-FOUND-SW.
006510     PERFORM 431-COUNT-SC-SEEN-2 THRU 431-EXIT
006520         VARYING WS-SC-SUB FROM 1 BY 1 UNTIL WS-SC-SUB > 999.
006530     IF WS-SC-DISTINCT-COUNT = 0
006540        GO TO 430-EXIT.
006550     PERFORM 432-FIND-MAX-SC THRU 432-EXIT
006560         VARYING WS-SC-SUB FROM 999 BY -1
006570         UNTIL WS-SC-SUB < 1 OR WS-SC-FOUND-SW = "Y".
006580     ADD 1 TO WS-SAMPLE-COUNTER.
006590 430-EXIT.
006600     EXIT.
006610
006620 431-COUNT-SC-SEEN-2.
006630     IF WS-SC-COUNTER-SEEN(WS-SC-SUB) = "Y"
006640        ADD 1 TO WS-SC-DISTINCT-COUNT.
006650 431-EXIT.
006660     EXIT.
006670
006680 432-FIND-MAX-SC.
006690     IF WS-SC-COUNTER-SEEN(WS-SC-SUB) = "Y"
006700        MOVE WS-SC-SUB TO WS-SAMPLE-COUNTER
006710        MOVE "Y" TO WS-SC-FOUND-SW.
006720 432-EXIT.
006730     EXIT.
006740
006750*    NUCLEIC-ACID COUNTER RESOLUTION.
006760 450-RESOLVE-NA-COUNTER.
006770     MOVE "450-RESOLVE-NA-COUNTER" TO PARA-NAME.
006780     MOVE 1 TO WS-NA-COUNTER-VALUE.
006790
006800     IF SMPL-ALT-ID = SPACES
006810        GO TO 450-EXIT.
006820
006830     PERFORM 460-SCAN-ALTID-FOR-NA THRU 460-EXIT.
006840
006850     IF WS-NA-ALTID-SUBSET-COUNT = 0
006860        MOVE 1 TO WS-NA-COUNTER-VALUE
006870        GO TO 450-EXIT.
006880
006890     MOVE ZERO TO WS-NA-DISTINCT-COUNT.
006900     PERFORM 465-COUNT-NA-SEEN THRU 465-EXIT
006910         VARYING WS-NA-SUB FROM 1 BY 1 UNTIL WS-NA-SUB > 99.
006920
006930     IF WS-NA-DISTINCT-COUNT = 0
006940        MOVE 1 TO WS-NA-COUNTER-VALUE
006950        GO TO 450-EXIT.
006960
006970     MOVE ZERO TO WS-NA-MAX-SEEN.
006980     MOVE "N" TO WS-SC-FOUND-SW.
006990     PERFORM 466-FIND-MAX-NA THRU 466-EXIT
007000         VARYING WS-NA-SUB FROM 99 BY -1
007010         UNTIL WS-NA-SUB < 1 OR WS-SC-FOUND-SW = "Y".
007020
007030     IF WS-NA-MAX-SEEN NOT = WS-NA-DISTINCT-COUNT
007040        MOVE WS-NA-DISTINCT-COUNT TO WS-NA-COUNTER-VALUE
007050     ELSE
007060        COMPUTE WS-NA-COUNTER-VALUE = WS-NA-MAX-SEEN + 1
007070     END-IF.
007080 450-EXIT.
007090     EXIT.
007100
007110 460-SCAN-ALTID-FOR-NA.
007120     MOVE SPACES TO WS-NA-COUNTER-SEEN-TAB.
007130     MOVE ZERO TO WS-NA-ALTID-SUBSET-COUNT.
007140     PERFORM 461-SCAN-ALTID-FOR-NA-ROW THRU 461-EXIT
007150         VARYING WS-AS-SUB FROM 1 BY 1
007160         UNTIL WS-AS-SUB > WS-ALTID-SAMPLE-COUNT.
007170 460-EXIT.
007180     EXIT.
007190
007200 461-SCAN-ALTID-FOR-NA-ROW.
007210     IF WS-AS-ALT-ID(WS-AS-SUB) = SMPL-ALT-ID
007220        ADD 1 TO WS-NA-ALTID-SUBSET-COUNT
007230        IF WS-AS-CMO-SAMPLE-NAME(WS-AS-SUB) NOT = SPACES
007240           MOVE WS-AS-CMO-SAMPLE-NAME(WS-AS-SUB)
007250                                      TO WS-PP-LABEL-TEXT
007260           CALL "CLBLPARS" USING WS-PARSE-PARMS
007270           IF WS-PP-PARSED-REGULAR AND NOT WS-PP-PARSED-CELLLINE
007280              IF WS-PP-NA-ABBREV = WS-NA-ABBREV
007290                 MOVE WS-PP-NA-COUNTER TO WS-NA-MARK-SUB
007300                 MOVE "Y" TO WS-NA-COUNTER-SEEN(WS-NA-MARK-SUB)
007310              END-IF
007320           END-IF
007330        END-IF
007340     END-IF.
007350 461-EXIT.
007360     EXIT.
007370
007380 465-COUNT-NA-SEEN.
007390     IF WS-NA-COUNTER-SEEN(WS-NA-SUB) = "Y"
007400        ADD 1 TO WS-NA-DISTINCT-COUNT.
007410 465-EXIT.
007420     EXIT.
007430
007440 466-FIND-MAX-NA.
007450     IF WS-NA-COUNTER-SEEN(WS-NA-SUB) = "Y"
007460        MOVE WS-NA-SUB TO WS-NA-MAX-SEEN
007470        MOVE "Y" TO WS-SC-FOUND-SW.
007480 466-EXIT.
007490     EXIT.
007500
007510*    LABEL-UPDATE COMPARISON.  ONLY MEANINGFUL WHEN AN EXISTING
007520*    SAMPLE WAS FOUND BY 200-FIND-EXISTING-SAMPLE ABOVE -
007530*    OTHERWISE THE NEW LABEL IS ADOPTED OUTRIGHT.
007540 500-DECIDE-LABEL-UPDATE.
007550     MOVE "500-DECIDE-LABEL-UPDATE" TO PARA-NAME.
007560     MOVE "N" TO WS-LABEL-COMPARE-ERROR-SW.
007570
007580     IF NOT WS-EXIST-FOUND
007590        MOVE "Y" TO WS-UPDATE-NEEDED-SW
007600        GO TO 500-EXIT.
007610
007620     IF WS-NEW-LABEL = WS-EXIST-LABEL
007630        MOVE "N" TO WS-UPDATE-NEEDED-SW
007640        GO TO 500-EXIT.
007650
007660     MOVE SPACES TO WS-NEW-LABEL-PARSE.
007670     MOVE WS-NEW-LABEL TO NLP-LABEL-TEXT.
007680     CALL "CLBLPARS" USING WS-NEW-LABEL-PARSE.
007690
007700     MOVE SPACES TO WS-EXIST-LABEL-PARSE.
007710     MOVE WS-EXIST-LABEL TO ELP-LABEL-TEXT.
007720     CALL "CLBLPARS" USING WS-EXIST-LABEL-PARSE.
007730
007740     IF NLP-PARSED-CELLLINE AND NOT NLP-PARSED-REGULAR
007750        MOVE "Y" TO WS-UPDATE-NEEDED-SW
007760        GO TO 500-EXIT.
007770
007780     IF NOT NLP-PARSED-REGULAR OR NOT ELP-PARSED-REGULAR
007790        IF NLP-PARSED-REGULAR AND NOT ELP-PARSED-REGULAR
007800           MOVE "Y" TO WS-UPDATE-NEEDED-SW
007810        ELSE
007820           MOVE "N" TO WS-UPDATE-NEEDED-SW
007830           MOVE "Y" TO WS-LABEL-COMPARE-ERROR-SW
007840        END-IF
007850        GO TO 500-EXIT.
007860
007870     IF NLP-PATIENT-ID NOT = ELP-PATIENT-ID
007880        MOVE "Y" TO WS-UPDATE-NEEDED-SW
007890        GO TO 500-EXIT.
007900     IF NLP-TYPE-ABBREV NOT = ELP-TYPE-ABBREV
007910        MOVE "Y" TO WS-UPDATE-NEEDED-SW
007920        GO TO 500-EXIT.
007930     IF NLP-SAMPLE-COUNTER NOT = ELP-SAMPLE-COUNTER
007940        MOVE "Y" TO WS-UPDATE-NEEDED-SW
007950        GO TO 500-EXIT.
007960     IF NLP-NA-ABBREV NOT = ELP-NA-ABBREV
007970        MOVE "Y" TO WS-UPDATE-NEEDED-SW
007980        GO TO 500-EXIT.
007990     IF NLP-NA-COUNTER NOT = ELP-NA-COUNTER
008000        MOVE "Y" TO WS-UPDATE-NEEDED-SW
008010        GO TO 500-EXIT.
008020
008030     MOVE "N" TO WS-UPDATE-NEEDED-SW.
008040 500-EXIT.
008050     EXIT.
008060
008070*    ADOPT OR RETAIN THE LABEL, THEN REPLACE (BY PRIMARY-ID) OR
008080*    APPEND THE ROW SO A LATER SAMPLE IN THIS SAME BATCH SEES IT.
008100 550-MAINTAIN-PATIENT-TABLE.
008110     MOVE "550-MAINTAIN-PATIENT-TABLE" TO PARA-NAME.
008120     IF WS-UPDATE-NEEDED
008130        MOVE WS-NEW-LABEL TO WS-FINAL-LABEL
008140     ELSE
008150        MOVE WS-EXIST-LABEL TO WS-FINAL-LABEL.
008160
008170     IF WS-EXIST-FOUND
008180        MOVE SMPL-ALT-ID         TO WS-PS-ALT-ID(WS-EXIST-ROW-SUB)
008190        MOVE SMPL-CMO-PATIENT-ID
008200                 TO WS-PS-CMO-PATIENT-ID(WS-EXIST-ROW-SUB)
008210        MOVE WS-FINAL-LABEL
008220                 TO WS-PS-CMO-SAMPLE-NAME(WS-EXIST-ROW-SUB)
008230        GO TO 550-EXIT.
008240
008250     IF WS-PATIENT-SAMPLE-COUNT NOT < CLBL-MAX-TABLE-ROWS
008260        MOVE "** PATIENT-SAMPLE TABLE CAPACITY EXCEEDED"
008270                                  TO ABEND-REASON
008280        MOVE CLBL-MAX-TABLE-ROWS  TO EXPECTED-VAL
008290        MOVE WS-PATIENT-SAMPLE-COUNT TO ACTUAL-VAL
008300        GO TO 1000-ABEND-RTN.
008310
008320     ADD 1 TO WS-PATIENT-SAMPLE-COUNT.
008330     MOVE SMPL-PRIMARY-ID     TO WS-PS-PRIMARY-ID(WS-PATIENT-SAMPLE-COUNT).
008340     MOVE SMPL-ALT-ID         TO WS-PS-ALT-ID(WS-PATIENT-SAMPLE-COUNT).
008350     MOVE SMPL-CMO-PATIENT-ID TO WS-PS-CMO-PATIENT-ID(WS-PATIENT-SAMPLE-COUNT).
008360     MOVE WS-FINAL-LABEL      TO WS-PS-CMO-SAMPLE-NAME(WS-PATIENT-SAMPLE-COUNT).
008370 550-EXIT.
008380     EXIT.
008390
008400*    VALIDATION STATUS/REPORT, COMPUTED INDEPENDENTLY OF WHETHER
008410*    LABEL GENERATION SUCCEEDED.
008420 600-BUILD-VALIDATION-REPORT.
008430     MOVE "600-BUILD-VALIDATION-REPORT" TO PARA-NAME.
008440     MOVE SPACES TO WS-VALIDATION-REPORT.
008450     MOVE "Y" TO WS-VALIDATION-STATUS.
008460
008470     IF NOT WS-CT-RESOLVED OR WS-CT-TYPE-ABBREV = "F"
008480        MOVE "N" TO WS-VALIDATION-STATUS
008490        STRING "SAMPLE-TYPE-ABBREVIATION UNRESOLVED; "
008500                    DELIMITED BY SIZE
008510               INTO WS-VALIDATION-REPORT
008520               WITH POINTER WS-STRIP-OUT-PTR
008530     END-IF.
008540
008550     IF NOT WS-NA-RESOLVED
008560        MOVE "N" TO WS-VALIDATION-STATUS
008570        STRING WS-VALIDATION-REPORT   DELIMITED BY SPACE
008580               "NUCLEIC-ACID-ABBREVIATION UNRESOLVED; "
008590                                       DELIMITED BY SIZE
008600               INTO WS-VALIDATION-REPORT
008610     END-IF.
008620
008630     IF WS-LABEL-COMPARE-ERROR
008640        MOVE "N" TO WS-VALIDATION-STATUS
008650        STRING WS-VALIDATION-REPORT   DELIMITED BY SPACE
008660               "EXISTING AND NEWLY GENERATED LABELS BOTH "
008670               "FAILED TO PARSE - LABEL LEFT UNCHANGED; "
008680                                       DELIMITED BY SIZE
008690               INTO WS-VALIDATION-REPORT
008700     END-IF.
008710 600-EXIT.
008720     EXIT.
008730
008740 700-WRITE-LABELED-SAMPLE.
008750     MOVE SPACES TO SAMPLE-OUTPUT-REC.
008760     MOVE SMPL-PRIMARY-ID     TO SOUT-PRIMARY-ID.
008770     MOVE SMPL-IGO-REQUEST-ID TO SOUT-IGO-REQUEST-ID.
008780     MOVE WS-FINAL-LABEL      TO SOUT-CMO-SAMPLE-NAME.
008790     MOVE WS-VALIDATION-STATUS TO SOUT-VALIDATION-STATUS.
008800     MOVE WS-VALIDATION-REPORT TO SOUT-VALIDATION-REPORT.
008810     WRITE LBLOUT-REC-DATA FROM SAMPLE-OUTPUT-REC.
008820     ADD +1 TO RECORDS-WRITTEN.
008830 700-EXIT.
008840     EXIT.
008850
008860*    ONE LINE, WRITTEN ONCE, FOR THE WHOLE REQUEST IF ANY SAMPLE
008870*    IN IT FAILED LABEL GENERATION.
008880*    THIS SHOP'S FEED HAS NO JSON FACILITY TO CARRY THE ORIGINAL
008890*    REQUEST PAYLOAD VERBATIM, SO THE MESSAGE COLUMN CARRIES A
008900*    FIXED-FORMAT SUMMARY INSTEAD - REQUEST ID AND FAILURE COUNT.
008910 750-LOG-FAILED-REQUEST.
008920     MOVE "750-LOG-FAILED-REQUEST" TO PARA-NAME.
008930     MOVE SPACES TO REQUEST-STATUS-LOG-REC.
008940     MOVE WS-ISO-DATE                            TO RSL-DATE.
008950     MOVE "REQ_SAMPLE_FAILED_LABEL_GENERATION"    TO RSL-STATUS.
008960     STRING "REQUEST-ID="   DELIMITED BY SIZE
008970            WS-BATCH-REQUEST-ID DELIMITED BY SPACE
008980            " FAILED-SAMPLES=" DELIMITED BY SIZE
008990            WS-FAILED-SAMPLE-COUNT DELIMITED BY SIZE
009000            INTO RSL-MESSAGE.
009010     WRITE RSLOG-REC-DATA FROM REQUEST-STATUS-LOG-REC.
009020 750-EXIT.
009030     EXIT.
009040
009050 800-OPEN-FILES.
009060     MOVE "800-OPEN-FILES" TO PARA-NAME.
009070     OPEN INPUT SAMPNORM, PATSAMP, ALTSAMP.
009080     OPEN OUTPUT LBLOUT, SYSOUT.
009090     OPEN EXTEND RSLOG.
009100 800-EXIT.
009110     EXIT.
009120
009130 850-CLOSE-FILES.
009140     MOVE "850-CLOSE-FILES" TO PARA-NAME.
009150     CLOSE SAMPNORM, PATSAMP, ALTSAMP, LBLOUT, SYSOUT, RSLOG.
009160 850-EXIT.
009170     EXIT.
009180
009190 950-LOAD-PATIENT-TABLE.
009200     MOVE "950-LOAD-PATIENT-TABLE" TO PARA-NAME.
009210     PERFORM 955-READ-ONE-PATSAMP-ROW THRU 955-EXIT
009220         UNTIL PATSAMP-CODE-READ = "N" OR PFCODE = "10".
009230 950-EXIT.
009240     EXIT.
009250
009260 955-READ-ONE-PATSAMP-ROW.
009270     READ PATSAMP INTO REF-SAMPLE-REC
009280         AT END MOVE "10" TO PFCODE
009290         GO TO 955-EXIT
009300     END-READ.
009310     IF WS-PATIENT-SAMPLE-COUNT NOT < CLBL-MAX-TABLE-ROWS
009320        MOVE "** PATIENT-SAMPLES-FILE EXCEEDS TABLE CAPACITY"
009330                                  TO ABEND-REASON
009340        GO TO 1000-ABEND-RTN.
009350     ADD 1 TO WS-PATIENT-SAMPLE-COUNT.
009360     ADD 1 TO PATIENT-ROWS-LOADED.
009370     MOVE RSAMP-PRIMARY-ID     TO WS-PS-PRIMARY-ID(WS-PATIENT-SAMPLE-COUNT).
009380     MOVE RSAMP-ALT-ID         TO WS-PS-ALT-ID(WS-PATIENT-SAMPLE-COUNT).
009390     MOVE RSAMP-CMO-PATIENT-ID TO WS-PS-CMO-PATIENT-ID(WS-PATIENT-SAMPLE-COUNT).
009400     MOVE RSAMP-CMO-SAMPLE-NAME TO WS-PS-CMO-SAMPLE-NAME(WS-PATIENT-SAMPLE-COUNT).
009410 955-EXIT.
009420     EXIT.
009430
009440 960-LOAD-ALTID-TABLE.
009450     MOVE "960-LOAD-ALTID-TABLE" TO PARA-NAME.
009460     PERFORM 965-READ-ONE-ALTSAMP-ROW THRU 965-EXIT
009470         UNTIL ALTSAMP-CODE-READ = "N" OR AFCODE = "10".
009480 960-EXIT.
009490     EXIT.
009500
009510 965-READ-ONE-ALTSAMP-ROW.
009520     READ ALTSAMP INTO REF-SAMPLE-REC
009530         AT END MOVE "10" TO AFCODE
009540         GO TO 965-EXIT
009550     END-READ.
009560     IF WS-ALTID-SAMPLE-COUNT NOT < CLBL-MAX-TABLE-ROWS
009570        MOVE "** ALT-ID-SAMPLES-FILE EXCEEDS TABLE CAPACITY"
009580                                  TO ABEND-REASON
009590        GO TO 1000-ABEND-RTN.
009600     ADD 1 TO WS-ALTID-SAMPLE-COUNT.
009610     ADD 1 TO ALTID-ROWS-LOADED.
009620     MOVE RSAMP-PRIMARY-ID     TO WS-AS-PRIMARY-ID(WS-ALTID-SAMPLE-COUNT).
009630     MOVE RSAMP-ALT-ID         TO WS-AS-ALT-ID(WS-ALTID-SAMPLE-COUNT).
009640     MOVE RSAMP-CMO-PATIENT-ID TO WS-AS-CMO-PATIENT-ID(WS-ALTID-SAMPLE-COUNT).
009650     MOVE RSAMP-CMO-SAMPLE-NAME TO WS-AS-CMO-SAMPLE-NAME(WS-ALTID-SAMPLE-COUNT).
009660 965-EXIT.
009670     EXIT.
009680
009690 970-READ-SAMPNORM.
009700     READ SAMPNORM INTO SAMPLE-NORM-REC
009710         AT END MOVE "N" TO MORE-DATA-SW
009720         GO TO 970-EXIT
009730     END-READ.
009740     ADD +1 TO RECORDS-READ.
009750 970-EXIT.
009760     EXIT.
009770
009780 900-CLEANUP.
009790     MOVE "900-CLEANUP" TO PARA-NAME.
009800     PERFORM 980-BUILD-ISO-DATE THRU 980-EXIT.
009810
009820     IF WS-ANY-SAMPLE-FAILED
009830        PERFORM 750-LOG-FAILED-REQUEST THRU 750-EXIT.
009840
009850     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
009860
009870     DISPLAY "** SAMPLES READ **".
009880     DISPLAY RECORDS-READ.
009890     DISPLAY "** SAMPLES WRITTEN **".
009900     DISPLAY RECORDS-WRITTEN.
009910     DISPLAY "** SAMPLES FAILING LABEL GENERATION **".
009920     DISPLAY WS-FAILED-SAMPLE-COUNT.
009930     DISPLAY "** PATIENT-SAMPLE ROWS LOADED **".
009940     DISPLAY PATIENT-ROWS-LOADED.
009950     DISPLAY "** ALT-ID-SAMPLE ROWS LOADED **".
009960     DISPLAY ALTID-ROWS-LOADED.
009970     DISPLAY "******** NORMAL END OF JOB CLBLGEN ********".
009980 900-EXIT.
009990     EXIT.
010000
010010*    CENTURY-WINDOW THE 2-DIGIT ACCEPT-FROM-DATE YEAR - 00-67 IS
010020*    20XX, 68-99 IS 19XX.  SAME WINDOW SEQ OPS ADOPTED SHOP-WIDE
010030*    FOR Y2K.
010040 980-BUILD-ISO-DATE.
010050     IF WS-RUN-YY < 68
010060        COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
010070     ELSE
010080        COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY
010090     END-IF.
010100     STRING WS-RUN-CCYY DELIMITED BY SIZE
010110            "-"         DELIMITED BY SIZE
010120            WS-RUN-MM   DELIMITED BY SIZE
010130            "-"         DELIMITED BY SIZE
010140            WS-RUN-DD   DELIMITED BY SIZE
010150            INTO WS-ISO-DATE.
010160 980-EXIT.
010170     EXIT.
010180
010190 1000-ABEND-RTN.
010200     WRITE SYSOUT-REC FROM CLBL-ABEND-REC.
010210     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
010220     DISPLAY "*** ABNORMAL END OF JOB - CLBLGEN ***" UPON CONSOLE.
010230     DIVIDE ZERO-VAL INTO ONE-VAL.
010240