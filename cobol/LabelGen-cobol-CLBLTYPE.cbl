000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  CLBLTYPE.
000030 AUTHOR. R. T. HALLORAN.
000040 INSTALLATION. COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN. 03/14/89.
000060 DATE-COMPILED. 03/14/89.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS SUBROUTINE RESOLVES THE ONE-CHARACTER SAMPLE-TYPE
000130*          ABBREVIATION (GROUP 2 OF THE CMO LABEL) FROM A
000140*          SAMPLE'S SPECIMEN TYPE, ORIGIN AND CMO SAMPLE CLASS.
000150*          IT IS CALLED ONCE PER SAMPLE BY CLBLGEN.  IF NONE OF
000160*          THE RULES BELOW FIRE THE ABBREVIATION COMES BACK AS
000170*          "F" (FAIL) AND CT-RESOLVED-SW COMES BACK "N" - THE
000180*          CALLER IS RESPONSIBLE FOR THE VALIDATION-REPORT
000190*          ENTRY, NOT THIS ROUTINE.
000200*
000210******************************************************************
000220*CHANGE LOG.
000230*
000240*    031489 RTH  ORIGINAL SUBROUTINE, RULES 1-6 PER LAB LIMS
000250*                SPEC HANDED DOWN FROM SEQUENCING OPS.
000260*    082289 RTH  ADDED XENOGRAFTDERIVEDCELLLINE TO THE X-CLASS
000270*                LIST - SEQ OPS WAS SEEING IT MIS-MAPPED TO F.
000280*    051690 LMF  ADDED ORGANOID CLASS (RULE 2) FOR THE NEW
000290*                ORGANOID CORE INTAKE FORM.
000300*    112891 RTH  CFDNA ORIGIN TABLE ADDED (RULE 3) - PLASMA AND
000310*                WHOLE BLOOD BOTH MAP TO L PER PATHOLOGY.
000320*    070692 DKO  EXOSOME ORIGIN TABLE ADDED (RULE 4), DEFAULTS TO
000330*                T WHEN THE ORIGIN ISN'T ONE WE KNOW.
000340*    042293 RTH  COLLAPSED THE OLD RECURRENCE/METASTASIS/PRIMARY
000350*                TABLE (R/M/P) DOWN TO A SINGLE T BUCKET AND
000360*                ADJACENT NORMAL DOWN TO A, PER LIMS-CR-1140.
000370*                OLD TABLE IS STILL IN THE 042293 COMMENT BELOW
000380*                FOR THE NEXT POOR SOUL WHO HAS TO EXPLAIN WHY
000390*                THE COUNTS DON'T MATCH THE 1991 REPORT.
000400*                OLD TABLE (PRE-042293) WAS -
000401*                  LOCAL RECURRENCE, RECURRENCE           -> R
000402*                  METASTASIS                             -> M
000403*                  ADJACENT NORMAL, NORMAL                -> N
000404*                  PRIMARY                                -> P
000450*    030894 PAW  TRACE-VIEW REDEFINES ADDED ON ALL THREE WORK
000460*                AREAS SO 999-ABEND-TRACE CAN DISPLAY THE WHOLE
000470*                PARAMETER BLOCK ON ONE LINE - SHOP STANDARD.
000480*    111598 CRD  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
000490*                SUBROUTINE, NO CHANGE REQUIRED.  SIGNED OFF.
000500*    062301 MJS  MINOR - UPPERCASE FOLD NOW USES THE SHOP-WIDE
000510*                WS-LOWER-ALPHA/WS-UPPER-ALPHA TABLE INSTEAD OF
000520*                A LOCAL COPY, PER CODING-STD-REV-6.
000530******************************************************************
000540
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER. IBM-390.
000580 OBJECT-COMPUTER. IBM-390.
000590
000600 DATA DIVISION.
000610 WORKING-STORAGE SECTION.
000620
000630 01  WS-FOLD-TABLES.
000640     05  WS-LOWER-ALPHA          PIC X(26)
000650             VALUE "abcdefghijklmnopqrstuvwxyz".
000660     05  WS-UPPER-ALPHA          PIC X(26)
000670             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000680
000690 01  WS-UC-CRITERIA.
000700     05  WS-UC-SAMPLE-CLASS      PIC X(24).
000710     05  WS-UC-SAMPLE-ORIGIN     PIC X(24).
000720     05  WS-UC-SAMPLE-TYPE       PIC X(24).
000730 01  WS-UC-CRITERIA-TRACE REDEFINES WS-UC-CRITERIA.
000740     05  WS-UC-CRITERIA-FLAT     PIC X(72).
000750
000760 01  WS-SWITCHES.
000770     05  WS-ORIGIN-MAPPED-SW     PIC X(01) VALUE "N".
000780         88  WS-ORIGIN-MAPPED        VALUE "Y".
000790     05  WS-RULE-FIRED           PIC 9(01) VALUE ZERO.
000795 01  WS-SWITCHES-TRACE REDEFINES WS-SWITCHES.
000796     05  WS-SWITCHES-FLAT        PIC X(02).
000800
000810 01  WS-CALL-COUNTS.
000820     05  WS-CALL-COUNT           PIC 9(07) COMP VALUE ZERO.
000830     05  WS-FAIL-COUNT           PIC 9(07) COMP VALUE ZERO.
000840
000850 LINKAGE SECTION.
000860 01  CLBLTYPE-PARMS.
000870     05  CT-SAMPLE-CLASS         PIC X(20).
000880     05  CT-SAMPLE-ORIGIN        PIC X(24).
000890     05  CT-SAMPLE-TYPE          PIC X(20).
000900     05  CT-TYPE-ABBREV          PIC X(01).
000910     05  CT-RESOLVED-SW          PIC X(01).
000920         88  CT-RESOLVED             VALUE "Y".
000930         88  CT-NOT-RESOLVED         VALUE "N".
000940 01  CT-PARMS-TRACE REDEFINES CLBLTYPE-PARMS.
000950*    FLAT VIEW OF THE PARAMETER BLOCK - SHOP STANDARD, USED ONLY
000960*    BY THE ABEND-TRACE DISPLAY BELOW, NEVER MOVED TO.
000970     05  CT-PARMS-FLAT           PIC X(66).
000980
000990 PROCEDURE DIVISION USING CLBLTYPE-PARMS.
001000
001010 000-MAIN.
001020     PERFORM 100-RESOLVE-TYPE THRU 100-EXIT.
001030     GOBACK.
001040
001050 100-RESOLVE-TYPE.
001060     ADD +1 TO WS-CALL-COUNT.
001070     MOVE ZERO TO WS-RULE-FIRED.
001080     MOVE SPACES TO CT-TYPE-ABBREV.
001090     MOVE "N" TO CT-RESOLVED-SW.
001100
001110     MOVE CT-SAMPLE-CLASS  TO WS-UC-SAMPLE-CLASS.
001120     MOVE CT-SAMPLE-ORIGIN TO WS-UC-SAMPLE-ORIGIN.
001130     MOVE CT-SAMPLE-TYPE   TO WS-UC-SAMPLE-TYPE.
001140     INSPECT WS-UC-SAMPLE-CLASS  CONVERTING WS-LOWER-ALPHA
001150                                          TO WS-UPPER-ALPHA.
001160     INSPECT WS-UC-SAMPLE-ORIGIN CONVERTING WS-LOWER-ALPHA
001170                                          TO WS-UPPER-ALPHA.
001180     INSPECT WS-UC-SAMPLE-TYPE   CONVERTING WS-LOWER-ALPHA
001190                                          TO WS-UPPER-ALPHA.
001200
001210*    RULE 1 - PDX / XENOGRAFT FAMILY
001220     IF WS-UC-SAMPLE-CLASS = "PDX"
001230        OR WS-UC-SAMPLE-CLASS = "XENOGRAFT"
001240        OR WS-UC-SAMPLE-CLASS = "XENOGRAFTDERIVEDCELLLINE"
001250        MOVE "X" TO CT-TYPE-ABBREV
001260        MOVE "Y" TO CT-RESOLVED-SW
001270        MOVE 1   TO WS-RULE-FIRED
001280        GO TO 100-EXIT.
001290
001300*    RULE 2 - ORGANOID
001310     IF WS-UC-SAMPLE-CLASS = "ORGANOID"
001320        MOVE "G" TO CT-TYPE-ABBREV
001330        MOVE "Y" TO CT-RESOLVED-SW
001340        MOVE 2   TO WS-RULE-FIRED
001350        GO TO 100-EXIT.
001360
001370*    RULE 3 - CFDNA, ORIGIN-SPECIFIC, NO DEFAULT
001380     IF WS-UC-SAMPLE-CLASS = "CFDNA"
001390        PERFORM 200-MAP-ORIGIN THRU 200-EXIT
001400        IF WS-ORIGIN-MAPPED
001410           MOVE "Y" TO CT-RESOLVED-SW
001420           MOVE 3   TO WS-RULE-FIRED
001430           GO TO 100-EXIT.
001440
001450*    RULE 4 - EXOSOME, ORIGIN-SPECIFIC, DEFAULTS TO T
001460     IF WS-UC-SAMPLE-CLASS = "EXOSOME"
001470        PERFORM 200-MAP-ORIGIN THRU 200-EXIT
001480        IF NOT WS-ORIGIN-MAPPED
001490           MOVE "T" TO CT-TYPE-ABBREV
001500        END-IF
001510        MOVE "Y" TO CT-RESOLVED-SW
001520        MOVE 4   TO WS-RULE-FIRED
001530        GO TO 100-EXIT.
001540
001550*    RULE 5 - FALL BACK TO CMO SAMPLE CLASS (SAMPLE-TYPE FIELD)
001560     IF WS-UC-SAMPLE-TYPE = "UNKNOWN TUMOR"
001570        OR WS-UC-SAMPLE-TYPE = "LOCAL RECURRENCE"
001580        OR WS-UC-SAMPLE-TYPE = "PRIMARY"
001590        OR WS-UC-SAMPLE-TYPE = "RECURRENCE"
001600        OR WS-UC-SAMPLE-TYPE = "METASTASIS"
001610        OR WS-UC-SAMPLE-TYPE = "ADJACENT TISSUE"
001620        MOVE "T" TO CT-TYPE-ABBREV
001630        MOVE "Y" TO CT-RESOLVED-SW
001640        MOVE 5   TO WS-RULE-FIRED
001650        GO TO 100-EXIT.
001660
001670     IF WS-UC-SAMPLE-TYPE = "NORMAL"
001680        MOVE "N" TO CT-TYPE-ABBREV
001690        MOVE "Y" TO CT-RESOLVED-SW
001700        MOVE 5   TO WS-RULE-FIRED
001710        GO TO 100-EXIT.
001720
001730     IF WS-UC-SAMPLE-TYPE = "ADJACENT NORMAL"
001740        MOVE "A" TO CT-TYPE-ABBREV
001750        MOVE "Y" TO CT-RESOLVED-SW
001760        MOVE 5   TO WS-RULE-FIRED
001770        GO TO 100-EXIT.
001780
001790*    RULE 6 - NOTHING MATCHED, FAIL DEFAULT
001800     MOVE "F" TO CT-TYPE-ABBREV.
001810     MOVE "N" TO CT-RESOLVED-SW.
001820     MOVE 6   TO WS-RULE-FIRED.
001830     ADD +1 TO WS-FAIL-COUNT.
001840 100-EXIT.
001850     EXIT.
001860
001870 200-MAP-ORIGIN.
001880     MOVE "N" TO WS-ORIGIN-MAPPED-SW.
001890     IF WS-UC-SAMPLE-ORIGIN = "URINE"
001900        MOVE "U" TO CT-TYPE-ABBREV
001910        MOVE "Y" TO WS-ORIGIN-MAPPED-SW
001920        GO TO 200-EXIT.
001930     IF WS-UC-SAMPLE-ORIGIN = "CEREBROSPINAL FLUID"
001940        MOVE "S" TO CT-TYPE-ABBREV
001950        MOVE "Y" TO WS-ORIGIN-MAPPED-SW
001960        GO TO 200-EXIT.
001970     IF WS-UC-SAMPLE-ORIGIN = "PLASMA"
001980        MOVE "L" TO CT-TYPE-ABBREV
001990        MOVE "Y" TO WS-ORIGIN-MAPPED-SW
002000        GO TO 200-EXIT.
002010     IF WS-UC-SAMPLE-ORIGIN = "WHOLE BLOOD"
002020        MOVE "L" TO CT-TYPE-ABBREV
002030        MOVE "Y" TO WS-ORIGIN-MAPPED-SW
002040        GO TO 200-EXIT.
002050 200-EXIT.
002060     EXIT.
002070
002080 999-ABEND-TRACE.
002090*    NOT PERFORMED IN NORMAL FLOW - KEPT FOR DEBUG SESSIONS,
002100*    DISPLAYS THE FLAT TRACE VIEW OF THE PARAMETER BLOCK.
002110     DISPLAY "CLBLTYPE PARMS: " CT-PARMS-FLAT.
002120     GOBACK.
002130