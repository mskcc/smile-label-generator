000010******************************************************************
000020*    CLBLLOG  -  REQUEST-STATUS-LOG-FILE RECORD
000030*    TAB-DELIMITED, ONE LINE PER REQUEST THAT HAD AT LEAST ONE
000040*    SAMPLE FAIL LABEL GENERATION.  APPENDED TO, NEVER REWRITTEN -
000050*    HEADER LINE IS DATE-TAB-STATUS-TAB-MESSAGE.
000060******************************************************************
000070
000080 01  REQUEST-STATUS-LOG-REC.
000090     05  RSL-DATE                    PIC X(10).
000100     05  RSL-TAB-1                   PIC X(01) VALUE X"09".
000110     05  RSL-STATUS                  PIC X(32).
000120     05  RSL-TAB-2                   PIC X(01) VALUE X"09".
000130     05  RSL-MESSAGE                 PIC X(600).
000140
000150 01  REQUEST-STATUS-LOG-HDR.
000160     05  FILLER                      PIC X(04)  VALUE "DATE".
000170     05  FILLER                      PIC X(01)  VALUE X"09".
000180     05  FILLER                      PIC X(06)  VALUE "STATUS".
000190     05  FILLER                      PIC X(01)  VALUE X"09".
000200     05  FILLER                      PIC X(07)  VALUE "MESSAGE".
000210     05  FILLER                      PIC X(628) VALUE SPACES.
000220