000010******************************************************************
000020*    CLBLOUT  -  LABELED-SAMPLES-FILE OUTPUT RECORD
000030*    ONE OF THESE IS WRITTEN PER INPUT SAMPLE BY CLBLGEN, CARRYING
000040*    THE RESOLVED (OR RETAINED) CMO LABEL PLUS THE VALIDATION
000050*    STATUS/REPORT FOR THAT SAMPLE.  KEY FIELDS ARE CARRIED
000060*    ALONGSIDE THE RESULT SO THE FILE CAN BE MATCHED BACK TO ITS
000070*    INPUT WITHOUT RE-READING SAMPLE-NORM-FILE.
000080******************************************************************
000090
000100 01  SAMPLE-OUTPUT-REC.
000110     05  SOUT-PRIMARY-ID             PIC X(32).
000120     05  SOUT-IGO-REQUEST-ID         PIC X(20).
000130     05  SOUT-CMO-SAMPLE-NAME        PIC X(40).
000140     05  SOUT-VALIDATION-STATUS      PIC X(01).
000150         88  SOUT-VALIDATION-PASSED      VALUE "Y".
000160         88  SOUT-VALIDATION-FAILED      VALUE "N".
000170     05  SOUT-VALIDATION-REPORT      PIC X(200).
000180     05  FILLER                      PIC X(40).
000190