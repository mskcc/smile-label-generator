000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  CLBLEDIT.
000030 AUTHOR. JON SAYLES.
000040 INSTALLATION. COBOL DEV CENTER.
000050 DATE-WRITTEN. 03/11/91.
000060 DATE-COMPILED. 03/11/91.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM EDITS THE DAILY IGO SAMPLE-REQUEST FEED
000130*          BEFORE THE LABEL ENGINE (CLBLGEN) EVER SEES IT.
000140*
000150*          THE FEED CARRIES ONE DETAIL RECORD PER SAMPLE UNDER A
000160*          REQUEST, IN EITHER THE OLD IGO COLUMN NAMES OR THE
000170*          NEWER UNIVERSAL-SCHEMA COLUMN NAMES FOR THE SAME FIELD -
000180*          NEVER BOTH BLANK, SOMETIMES BOTH FILLED (OLD WINS ONLY
000190*          WHEN THE UNIVERSAL COLUMN IS BLANK - SEE 200-RESOLVE-
000200*          FIELD-ALIASES).  THIS PROGRAM PICKS THE RIGHT COLUMN,
000210*          EDITS THE RESULT FOR THE HANDFUL OF FIELDS THE LABEL
000220*          ENGINE CANNOT RUN WITHOUT, BALANCES FINAL RECORDS-READ
000230*          AGAINST THE TRAILER REC, AND WRITES A "GOOD" NORMALIZED
000240*          SAMPLE FILE FOR CLBLGEN TO PICK UP.
000250*
000260******************************************************************
000270
000280         INPUT FILE              -   LABL0001.SAMPREQ
000290
000300         OUTPUT FILE PRODUCED    -   LABL0001.SAMPNORM
000310
000320         INPUT ERROR FILE        -   LABL0001.SAMPREQE
000330
000340         DUMP FILE               -   SYSOUT
000350
000360******************************************************************
000370*CHANGE LOG.
000380*
000390*    031191 JS   ORIGINAL PROGRAM - FIELD-ALIAS RESOLUTION AND
000400*                STRUCTURAL EDITS ONLY, MODELED ON THIS SHOP'S
000410*                USUAL FRONT-END EDIT STEP.
000420*    092291 JS   ADDED RSR-ADDL-* FALLBACK COLUMNS FOR IGO-
000430*                REQUEST-ID/ALT-ID/IS-CMO-SAMPLE - SEQ OPS' FEED
000440*                STARTED CARRYING THESE IN AN OVERFLOW SECTION OF
000450*                THE FEED RATHER THAN AS TOP-LEVEL COLUMNS.
000460*    051493 RTH  ADDED THE "PARM" IGO-REQUEST-ID SLOT (THE
000470*                REQUEST ID THE BATCH ITSELF WAS SUBMITTED UNDER)
000480*                AS THE FIRST-CHOICE SOURCE FOR IGO-REQUEST-ID,
000490*                PER LIMS-CR-0940.
000500*    112298 CRD  Y2K REVIEW - RUN-DATE ON THE REJECT LOG IS
000510*                ACCEPT FROM DATE (2-DIGIT YEAR); NO STORED
000520*                CENTURY-SENSITIVE COMPARISON EXISTS.  NO CHANGE
000530*                REQUIRED.  SIGNED OFF.
000540*    070902 MJS  TRAILER OUT-OF-BALANCE NOW DUMPS THE LAST DETAIL
000550*                RECORD READ TO SYSOUT BEFORE ABENDING - REQUEST
000560*                FROM SEQ OPS TO SPEED UP TRIAGE.
000570******************************************************************
000580
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER. IBM-390.
000620 OBJECT-COMPUTER. IBM-390.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM.
000650
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT SYSOUT
000690         ASSIGN TO UT-S-SYSOUT
000700         ORGANIZATION IS SEQUENTIAL.
000710
000720     SELECT SAMPREQ
000730         ASSIGN TO UT-S-SAMPREQ
000740         ACCESS MODE IS SEQUENTIAL
000750         FILE STATUS IS OFCODE.
000760
000770     SELECT SAMPNORM
000780         ASSIGN TO UT-S-SAMPNORM
000790         ACCESS MODE IS SEQUENTIAL
000800         FILE STATUS IS OFCODE.
000810
000820     SELECT SAMPREQE
000830         ASSIGN TO UT-S-SAMPREQE
000840         ACCESS MODE IS SEQUENTIAL
000850         FILE STATUS IS OFCODE.
000860
000870 DATA DIVISION.
000880 FILE SECTION.
000890 FD  SYSOUT
000900     RECORDING MODE IS F
000910     LABEL RECORDS ARE STANDARD
000920     RECORD CONTAINS 130 CHARACTERS
000930     BLOCK CONTAINS 0 RECORDS
000940     DATA RECORD IS SYSOUT-REC.
000950 01  SYSOUT-REC                     PIC X(130).
000960
000970****** ONE LOGICAL LINE PER SAMPLE UNDER THE REQUEST, PLUS A
000980****** SINGLE TRAILER LINE CARRYING THE REQUEST'S SAMPLE COUNT -
000990****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
001000 FD  SAMPREQ
001010     RECORDING MODE IS F
001020     LABEL RECORDS ARE STANDARD
001030     RECORD CONTAINS 500 CHARACTERS
001040     BLOCK CONTAINS 0 RECORDS
001050     DATA RECORD IS SAMPREQ-REC-DATA.
001060 01  SAMPREQ-REC-DATA               PIC X(500).
001070 01  SAMPREQ-REC-TRACE REDEFINES SAMPREQ-REC-DATA.
001080*    FLAT TRACE VIEW - SHOP STANDARD, USED ONLY BY THE OUT-OF-
001090*    BALANCE SYSOUT DUMP IN 900-CLEANUP, NEVER MOVED TO.
001100     05  SAMPREQ-REC-TRACE-FLAT      PIC X(500).
001110
001120****** WRITTEN FOR EVERY SAMPLE THAT PASSES 300-EDIT-RECORD -
001130****** THIS IS THE "CANONICAL" RECORD SHAPE CLBLGEN RUNS ON
001140 FD  SAMPNORM
001150     RECORDING MODE IS F
001160     LABEL RECORDS ARE STANDARD
001170     RECORD CONTAINS 359 CHARACTERS
001180     BLOCK CONTAINS 0 RECORDS
001190     DATA RECORD IS SAMPNORM-REC-DATA.
001200 01  SAMPNORM-REC-DATA              PIC X(359).
001210
001220 FD  SAMPREQE
001230     RECORDING MODE IS F
001240     LABEL RECORDS ARE STANDARD
001250     RECORD CONTAINS 540 CHARACTERS
001260     BLOCK CONTAINS 0 RECORDS
001270     DATA RECORD IS SAMPREQ-REC-ERR.
001280 01  SAMPREQ-REC-ERR.
001290     05  ERR-MSG                    PIC X(40).
001300     05  REST-OF-REC                PIC X(500).
001310
001320 WORKING-STORAGE SECTION.
001330
001340 01  FILE-STATUS-CODES.
001350     05  OFCODE                     PIC X(02).
001360         88  CODE-WRITE                 VALUE SPACES.
001370
001380 COPY CLBLSAMP.
001381
001385 01  SAMPLE-NORM-REC-TRACE REDEFINES SAMPLE-NORM-REC.
001386*    FLAT TRACE VIEW - SHOP STANDARD, NEVER MOVED TO.
001387     05  SAMPLE-NORM-REC-FLAT       PIC X(359).
001388
001400 01  WS-RUN-DATE                    PIC 9(06).
001410 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001420     05  WS-RUN-YY                  PIC 9(02).
001430     05  WS-RUN-MM                  PIC 9(02).
001440     05  WS-RUN-DD                  PIC 9(02).
001450
001460 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001470     05  RECORDS-WRITTEN            PIC 9(07) COMP.
001480     05  RECORDS-IN-ERROR           PIC 9(07) COMP.
001490     05  RECORDS-READ               PIC 9(09) COMP.
001500
001510 01  FLAGS-AND-SWITCHES.
001520     05  MORE-DATA-SW               PIC X(01) VALUE "Y".
001530         88  NO-MORE-DATA                VALUE "N".
001540     05  ERROR-FOUND-SW             PIC X(01) VALUE "N".
001550         88  RECORD-ERROR-FOUND         VALUE "Y".
001560         88  VALID-RECORD                VALUE "N".
001570
001580 COPY CLBLABND.
001590
001600 PROCEDURE DIVISION.
001610     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001620     PERFORM 100-MAINLINE THRU 100-EXIT
001630             UNTIL NO-MORE-DATA OR RSR-TRAILER-REC.
001640     PERFORM 900-CLEANUP THRU 900-EXIT.
001650     MOVE +0 TO RETURN-CODE.
001660     GOBACK.
001670
001680 000-HOUSEKEEPING.
001690     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001700     DISPLAY "******** BEGIN JOB CLBLEDIT ********".
001710     ACCEPT WS-RUN-DATE FROM DATE.
001720     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
001730     PERFORM 800-OPEN-FILES THRU 800-EXIT.
001740     PERFORM 600-READ-REQUEST THRU 600-EXIT.
001750     IF NO-MORE-DATA
001760        MOVE "EMPTY SAMPLE-REQUEST-FILE" TO ABEND-REASON
001770        GO TO 1000-ABEND-RTN.
001780 000-EXIT.
001790     EXIT.
001800
001810 100-MAINLINE.
001820     MOVE "100-MAINLINE" TO PARA-NAME.
001830     MOVE "N" TO ERROR-FOUND-SW.
001840     PERFORM 200-RESOLVE-FIELD-ALIASES THRU 200-EXIT.
001850     PERFORM 300-EDIT-RECORD THRU 300-EXIT.
001860     IF RECORD-ERROR-FOUND
001870        PERFORM 710-WRITE-REJECT THRU 710-EXIT
001880     ELSE
001890        PERFORM 700-WRITE-NORM THRU 700-EXIT.
001900     PERFORM 600-READ-REQUEST THRU 600-EXIT.
001910 100-EXIT.
001920     EXIT.
001930
001940*    PICK WHICHEVER SOURCE COLUMN OF EACH ALIAS PAIR IS ACTUALLY
001950*    POPULATED.  THE FIELDS WITH NO ALIAS - CMO-PATIENT-ID,
001960*    SAMPLE-ORIGIN, INVESTIGATOR-SAMPLE-ID, THE CMO-SAMPLE-ID
001970*    GROUP, AND CMO-SAMPLE-NAME - ARE STRAIGHT COPIES, DONE HERE
001980*    TOO SO THE WHOLE OF SAMPLE-NORM-REC IS BUILT IN ONE PLACE.
002000 200-RESOLVE-FIELD-ALIASES.
002010     MOVE "200-RESOLVE-FIELD-ALIASES" TO PARA-NAME.
002020     MOVE SPACES TO SAMPLE-NORM-REC.
002030
002040*    STEP 3 - PRIMARY-ID
002050     IF RSR-IGO-ID NOT = SPACES
002060        MOVE RSR-IGO-ID TO SMPL-PRIMARY-ID
002070     ELSE
002080        MOVE RSR-PRIMARY-ID TO SMPL-PRIMARY-ID.
002090
002100*    STEP 4 - SAMPLE-CLASS
002110     IF RSR-SPECIMEN-TYPE NOT = SPACES
002120        MOVE RSR-SPECIMEN-TYPE TO SMPL-SAMPLE-CLASS
002130     ELSE
002140        MOVE RSR-SAMPLE-CLASS TO SMPL-SAMPLE-CLASS.
002150
002160*    STEP 5 - SAMPLE-TYPE
002170     IF RSR-CMO-SAMPLE-CLASS NOT = SPACES
002180        MOVE RSR-CMO-SAMPLE-CLASS TO SMPL-SAMPLE-TYPE
002190     ELSE
002200        MOVE RSR-SAMPLE-TYPE TO SMPL-SAMPLE-TYPE.
002210
002220*    STEP 6 - IGO-REQUEST-ID (PARM WINS, THEN ADDL-IGO, THEN ADDL)
002230     IF RSR-PARM-IGO-REQUEST-ID NOT = SPACES
002240        MOVE RSR-PARM-IGO-REQUEST-ID TO SMPL-IGO-REQUEST-ID
002250     ELSE
002260        IF RSR-ADDL-IGO-REQUEST-ID NOT = SPACES
002270           MOVE RSR-ADDL-IGO-REQUEST-ID TO SMPL-IGO-REQUEST-ID
002280        ELSE
002290           MOVE RSR-ADDL-REQUEST-ID TO SMPL-IGO-REQUEST-ID.
002300
002310*    STEP 7 - ALT-ID
002320     IF RSR-ALTID-FIELD NOT = SPACES
002330        MOVE RSR-ALTID-FIELD TO SMPL-ALT-ID
002340     ELSE
002350        MOVE RSR-ADDL-ALT-ID TO SMPL-ALT-ID.
002360
002370*    STEP 8 - IS-CMO-SAMPLE
002380     IF RSR-IS-CMO-SAMPLE-PARM-SET
002390        MOVE RSR-IS-CMO-SAMPLE-PARM TO SMPL-IS-CMO-SAMPLE
002400     ELSE
002410        MOVE RSR-ADDL-IS-CMO-SAMPLE TO SMPL-IS-CMO-SAMPLE.
002420
002430*    STEPS 1-2 - DIRECT COPIES, NO ALIAS
002440     MOVE RSR-CMO-PATIENT-ID         TO SMPL-CMO-PATIENT-ID.
002450     MOVE RSR-SAMPLE-ORIGIN          TO SMPL-SAMPLE-ORIGIN.
002460     MOVE RSR-DETAILED-SAMPLE-TYPE   TO SMPL-DETAILED-SAMPLE-TYPE.
002470     MOVE RSR-NA-TO-EXTRACT          TO SMPL-NA-TO-EXTRACT.
002480     MOVE RSR-RECIPE                 TO SMPL-RECIPE.
002490     MOVE RSR-NORMALIZED-PATIENT-ID  TO SMPL-NORMALIZED-PATIENT-ID.
002500     MOVE RSR-INVESTIGATOR-SAMPLE-ID TO SMPL-INVESTIGATOR-SAMPLE-ID.
002510     MOVE RSR-CMO-SAMPLE-NAME        TO SMPL-CMO-SAMPLE-NAME.
002520 200-EXIT.
002530     EXIT.
002540
002550*    STRUCTURAL EDITS ONLY - THE LABEL ENGINE CANNOT RUN AT ALL
002560*    WITHOUT A PRIMARY-ID AND A CMO-PATIENT-ID.  BUSINESS-RULE
002570*    UNRESOLVABILITY (TYPE/NA ABBREVIATIONS) IS NOT AN EDIT
002580*    FAILURE - CLBLGEN HANDLES THAT AS A VALIDATION-REPORT ENTRY,
002590*    NOT A REJECT.
002600 300-EDIT-RECORD.
002610     MOVE "300-EDIT-RECORD" TO PARA-NAME.
002620
002630     IF NOT RSR-VALID-RECORD-TYPE
002640        MOVE "*** INVALID RECORD-TYPE" TO ERR-MSG
002650        MOVE "Y" TO ERROR-FOUND-SW
002660        GO TO 300-EXIT.
002670
002680     IF SMPL-PRIMARY-ID = SPACES
002690        MOVE "*** MISSING PRIMARY-ID" TO ERR-MSG
002700        MOVE "Y" TO ERROR-FOUND-SW
002710        GO TO 300-EXIT.
002720
002730     IF SMPL-CMO-PATIENT-ID = SPACES
002740        MOVE "*** MISSING CMO-PATIENT-ID" TO ERR-MSG
002750        MOVE "Y" TO ERROR-FOUND-SW
002760        GO TO 300-EXIT.
002770
002780     IF SMPL-CMO-PATIENT-ID(1:2) NOT = "C-"
002790        MOVE "*** CMO-PATIENT-ID NOT IN C-XXXXXXX FORM" TO ERR-MSG
002800        MOVE "Y" TO ERROR-FOUND-SW
002810        GO TO 300-EXIT.
002820 300-EXIT.
002830     EXIT.
002840
002850 700-WRITE-NORM.
002860     WRITE SAMPNORM-REC-DATA FROM SAMPLE-NORM-REC.
002870     ADD +1 TO RECORDS-WRITTEN.
002880 700-EXIT.
002890     EXIT.
002900
002910 710-WRITE-REJECT.
002920     MOVE SAMPREQ-REC-DATA TO REST-OF-REC.
002930     WRITE SAMPREQ-REC-ERR.
002940     ADD +1 TO RECORDS-IN-ERROR.
002950 710-EXIT.
002960     EXIT.
002970
002980 800-OPEN-FILES.
002990     MOVE "800-OPEN-FILES" TO PARA-NAME.
003000     OPEN INPUT SAMPREQ.
003010     OPEN OUTPUT SAMPNORM, SYSOUT, SAMPREQE.
003020 800-EXIT.
003030     EXIT.
003040
003050 850-CLOSE-FILES.
003060     MOVE "850-CLOSE-FILES" TO PARA-NAME.
003070     CLOSE SAMPREQ, SAMPNORM, SYSOUT, SAMPREQE.
003080 850-EXIT.
003090     EXIT.
003100
003110 600-READ-REQUEST.
003120     READ SAMPREQ INTO RAW-SAMPLE-REQUEST-REC
003130         AT END MOVE "N" TO MORE-DATA-SW
003140         GO TO 600-EXIT
003150     END-READ.
003160     ADD +1 TO RECORDS-READ.
003170 600-EXIT.
003180     EXIT.
003190
003200 900-CLEANUP.
003210     MOVE "900-CLEANUP" TO PARA-NAME.
003220     IF NOT RSR-TRAILER-REC
003230        MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
003240        GO TO 1000-ABEND-RTN.
003250
003260*    THE TRAILER'S OWN RECORD DOESN'T COUNT AS A DETAIL READ
003270     COMPUTE RECORDS-READ = RECORDS-READ - 1.
003280
003290     IF RECORDS-READ NOT EQUAL TO RSR-TRLR-SAMPLE-COUNT
003300        MOVE "** INVALID FILE - # SAMPLES OUT OF BALANCE"
003310                              TO ABEND-REASON
003320        MOVE RECORDS-READ          TO ACTUAL-VAL
003330        MOVE RSR-TRLR-SAMPLE-COUNT TO EXPECTED-VAL
003340        WRITE SYSOUT-REC FROM SAMPREQ-REC-DATA
003350        WRITE SYSOUT-REC FROM CLBL-ABEND-REC
003360        DISPLAY "** SAMPLES READ **"
003370        DISPLAY RECORDS-READ
003380        DISPLAY "** SAMPLES EXPECTED **"
003390        DISPLAY RSR-TRLR-SAMPLE-COUNT
003400        GO TO 1000-ABEND-RTN.
003410
003420     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003430
003440     DISPLAY "** SAMPLES READ **".
003450     DISPLAY RECORDS-READ.
003460     DISPLAY "** SAMPLES WRITTEN **".
003470     DISPLAY RECORDS-WRITTEN.
003480     DISPLAY "** SAMPLES REJECTED **".
003490     DISPLAY RECORDS-IN-ERROR.
003500     DISPLAY "******** NORMAL END OF JOB CLBLEDIT ********".
003510 900-EXIT.
003520     EXIT.
003530
003540 1000-ABEND-RTN.
003550     WRITE SYSOUT-REC FROM CLBL-ABEND-REC.
003560     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003570     DISPLAY "*** ABNORMAL END OF JOB - CLBLEDIT ***" UPON CONSOLE.
003580     DIVIDE ZERO-VAL INTO ONE-VAL.
003590