000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  CLBLPARS.
000030 AUTHOR. D. K. OSTROWSKI.
000040 INSTALLATION. COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN. 05/21/90.
000060 DATE-COMPILED. 05/21/90.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS SUBROUTINE DECOMPOSES A PREVIOUSLY-ISSUED CMO
000130*          LABEL STRING (PULLED OFF THE PATIENT-SAMPLES OR
000140*          ALT-ID-SAMPLES REFERENCE FILE) INTO ITS COMPONENT
000150*          GROUPS, TRYING BOTH KNOWN LABEL SHAPES -
000160*
000170*             REGULAR   C-<PATIENT-ID>-<TYP><CTR3>-<NA><CTR2>
000180*             CELL-LINE <INVESTIGATOR-ID>-<REQUEST-ID>
000190*
000200*          NEITHER, EITHER OR (IN THEORY) BOTH SWITCHES MAY COME
000210*          BACK "Y" - THE CALLER (CLBLGEN) DECIDES WHAT TO DO
000220*          WITH THE RESULT.  THIS ROUTINE NEVER ABENDS - AN
000230*          UNPARSEABLE LABEL JUST COMES BACK WITH BOTH SWITCHES
000240*          "N".
000250*
000260******************************************************************
000270*CHANGE LOG.
000280*
000290*    052190 DKO  ORIGINAL SUBROUTINE - REGULAR LABEL SHAPE ONLY,
000300*                SPLIT ON "-" VIA UNSTRING/TALLYING.
000310*    091590 DKO  ADDED CELL-LINE SHAPE (LAST-HYPHEN SPLIT) - THE
000320*                COUNTER RE-USE ROUTINE NEEDED TO TELL THE TWO
000330*                SHAPES APART.
000340*    042293 RTH  NA-COUNTER-ABSENT HANDLING ADDED - A BARE "d" OR
000350*                "r" WITH NO TRAILING DIGITS NOW PARSES AS A
000360*                REGULAR LABEL WITH AN IMPLIED COUNTER OF 1, PER
000370*                LIMS-CR-1140 (SAME CHANGE THAT TOUCHED CLBLTYPE).
000380*    030894 PAW  TRACE-VIEW REDEFINES ADDED, SAME SHOP STANDARD
000390*                AS CLBLTYPE/CLBLNACD.
000400*    111598 CRD  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS, NO CHANGE
000410*                REQUIRED.  SIGNED OFF.
000411*    092302 RTH  200-TRY-REGULAR ACCEPTED ANY LABEL WITH 3 OR
000412*                MORE SEGMENTS AND REJOINED EVERYTHING BEFORE THE
000413*                LAST TWO BACK INTO THE PATIENT ID - A PATIENT ID
000414*                WITH AN EMBEDDED HYPHEN WAS COMING BACK PARSED
000415*                REGULAR WHEN IT SHOULDN'T HAVE.  A REGULAR LABEL
000416*                IS EXACTLY FOUR SEGMENTS ("C", PATIENT ID, TYPE
000417*                GROUP, NA GROUP) - TIGHTENED THE SEGMENT-COUNT
000418*                TEST TO EXACTLY 4 AND TAKE THE PATIENT ID
000419*                STRAIGHT FROM THE ONE SEGMENT BETWEEN "C" AND
000420*                THE TYPE GROUP.  REMOVED 230-BUILD-PATIENT-ID
000421*                AND 235-JOIN-ONE-SEGMENT - WITH THE PATIENT ID
000422*                NOW ALWAYS A SINGLE SEGMENT THEY HAD NOTHING
000423*                LEFT TO JOIN.  PER LIMS-CR-1301.
000424******************************************************************
000430
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-390.
000470 OBJECT-COMPUTER. IBM-390.
000480
000490 DATA DIVISION.
000500 WORKING-STORAGE SECTION.
000510
000520 01  WS-SEGMENT-AREA.
000530     05  WS-SEG                  PIC X(40) OCCURS 10 TIMES.
000540 01  WS-SEGMENT-AREA-FLAT REDEFINES WS-SEGMENT-AREA.
000550*    FLAT TRACE VIEW - SHOP STANDARD, NEVER MOVED TO.
000560     05  WS-SEGMENT-FLAT         PIC X(400).
000570
000580 01  WS-CANDIDATE-SEGMENTS.
000590     05  WS-TYPE-SEG             PIC X(40).
000600     05  WS-NA-SEG               PIC X(40).
000610 01  WS-CANDIDATE-SEGMENTS-FLAT REDEFINES WS-CANDIDATE-SEGMENTS.
000620*    FLAT TRACE VIEW - SHOP STANDARD, NEVER MOVED TO.
000630     05  WS-CANDIDATE-FLAT       PIC X(80).
000640
000650 01  WS-COUNTERS-AND-SWITCHES.
000660     05  WS-SEGMENT-COUNT        PIC 9(02) COMP.
000670     05  WS-SUB                  PIC 9(02) COMP.
000680     05  WS-JOIN-LIMIT           PIC 9(02) COMP.
000690     05  WS-TRAIL-CT             PIC 9(02) COMP.
000700     05  WS-TYPE-SEG-LEN         PIC 9(02) COMP.
000710     05  WS-NA-SEG-LEN           PIC 9(02) COMP.
000720     05  WS-CALL-COUNT           PIC 9(07) COMP VALUE ZERO.
000730     05  WS-TYPE-SEG-OK-SW       PIC X(01) VALUE "N".
000740         88  WS-TYPE-SEG-OK          VALUE "Y".
000750     05  WS-NA-SEG-OK-SW         PIC X(01) VALUE "N".
000760         88  WS-NA-SEG-OK             VALUE "Y".
000770
000790 01  WS-INVESTIGATOR-ID-BUILD    PIC X(64).
000800
000810 01  WS-VALID-TYPE-LETTERS       PIC X(11) VALUE "NTRMLUPSGXF".
000820
000830 LINKAGE SECTION.
000840 01  CLBLPARS-PARMS.
000850     05  PL-LABEL-TEXT           PIC X(64).
000860     05  PL-PARSED-REGULAR-SW    PIC X(01).
000870         88  PL-PARSED-REGULAR       VALUE "Y".
000880     05  PL-PATIENT-ID           PIC X(20).
000890     05  PL-TYPE-ABBREV          PIC X(01).
000900     05  PL-SAMPLE-COUNTER       PIC 9(03).
000910     05  PL-NA-ABBREV            PIC X(01).
000920     05  PL-NA-COUNTER           PIC 9(02).
000930     05  PL-NA-COUNTER-PRESENT-SW PIC X(01).
000940         88  PL-NA-COUNTER-WAS-PRESENT VALUE "Y".
000950     05  PL-PARSED-CELLLINE-SW   PIC X(01).
000960         88  PL-PARSED-CELLLINE       VALUE "Y".
000970     05  PL-CLL-INVESTIGATOR-ID  PIC X(40).
000980     05  PL-CLL-REQUEST-ID       PIC X(20).
000990 01  PL-PARMS-TRACE REDEFINES CLBLPARS-PARMS.
001000*    FLAT TRACE VIEW - SHOP STANDARD, NEVER MOVED TO.
001010     05  PL-PARMS-FLAT           PIC X(154).
001020
001030 PROCEDURE DIVISION USING CLBLPARS-PARMS.
001040
001050 000-MAIN.
001060     ADD +1 TO WS-CALL-COUNT.
001070     MOVE "N" TO PL-PARSED-REGULAR-SW.
001080     MOVE "N" TO PL-PARSED-CELLLINE-SW.
001090     PERFORM 100-SPLIT-SEGMENTS THRU 100-EXIT.
001100     PERFORM 200-TRY-REGULAR    THRU 200-EXIT.
001110     PERFORM 300-TRY-CELLLINE   THRU 300-EXIT.
001120     GOBACK.
001130
001140 100-SPLIT-SEGMENTS.
001150     MOVE SPACES TO WS-SEGMENT-AREA.
001160     MOVE ZERO   TO WS-SEGMENT-COUNT.
001170     UNSTRING PL-LABEL-TEXT DELIMITED BY ALL "-"
001180         INTO WS-SEG(1)  WS-SEG(2)  WS-SEG(3)  WS-SEG(4)
001190              WS-SEG(5)  WS-SEG(6)  WS-SEG(7)  WS-SEG(8)
001200              WS-SEG(9)  WS-SEG(10)
001210         TALLYING IN WS-SEGMENT-COUNT.
001220 100-EXIT.
001230     EXIT.
001240
001250 200-TRY-REGULAR.
001251*    A REGULAR LABEL IS EXACTLY FOUR "-"-DELIMITED SEGMENTS - THE
001252*    LITERAL "C", THE PATIENT ID, THE TYPE GROUP, THE NA GROUP.
001253*    ANY OTHER SEGMENT COUNT (INCLUDING A PATIENT ID WITH AN
001254*    EMBEDDED HYPHEN, WHICH WOULD SPLIT INTO MORE THAN FOUR)
001255*    DOES NOT MATCH THE REGULAR SHAPE.  PER 092302 RTH,
001256*    LIMS-CR-1301.
001260     IF WS-SEGMENT-COUNT NOT = 4
001270        GO TO 200-EXIT.
001280
001290     MOVE WS-SEG(WS-SEGMENT-COUNT - 1) TO WS-TYPE-SEG.
001300     MOVE WS-SEG(WS-SEGMENT-COUNT)     TO WS-NA-SEG.
001310
001320     PERFORM 210-CHECK-TYPE-SEG THRU 210-EXIT.
001330     IF NOT WS-TYPE-SEG-OK
001340        GO TO 200-EXIT.
001350
001360     PERFORM 220-CHECK-NA-SEG THRU 220-EXIT.
001370     IF NOT WS-NA-SEG-OK
001380        GO TO 200-EXIT.
001390
001395     IF WS-SEG(WS-SEGMENT-COUNT - 2) = SPACES
001396        GO TO 200-EXIT.
001397     MOVE WS-SEG(WS-SEGMENT-COUNT - 2) TO PL-PATIENT-ID.
001440     MOVE WS-TYPE-SEG(1:1)       TO PL-TYPE-ABBREV.
001450     MOVE WS-TYPE-SEG(2:3)       TO PL-SAMPLE-COUNTER.
001460     MOVE WS-NA-SEG(1:1)         TO PL-NA-ABBREV.
001470
001480     EVALUATE WS-NA-SEG-LEN
001490         WHEN 1
001500             MOVE 1 TO PL-NA-COUNTER
001510             MOVE "N" TO PL-NA-COUNTER-PRESENT-SW
001520         WHEN 2
001530             MOVE WS-NA-SEG(2:1) TO PL-NA-COUNTER
001540             MOVE "Y" TO PL-NA-COUNTER-PRESENT-SW
001550         WHEN 3
001560             MOVE WS-NA-SEG(2:2) TO PL-NA-COUNTER
001570             MOVE "Y" TO PL-NA-COUNTER-PRESENT-SW
001580     END-EVALUATE.
001590
001600     MOVE "Y" TO PL-PARSED-REGULAR-SW.
001610 200-EXIT.
001620     EXIT.
001630
001640 210-CHECK-TYPE-SEG.
001650     MOVE "N" TO WS-TYPE-SEG-OK-SW.
001660     MOVE ZERO TO WS-TRAIL-CT.
001670     INSPECT WS-TYPE-SEG TALLYING WS-TRAIL-CT
001680         FOR TRAILING SPACES.
001690     COMPUTE WS-TYPE-SEG-LEN = 40 - WS-TRAIL-CT.
001700     IF WS-TYPE-SEG-LEN NOT = 4
001710        GO TO 210-EXIT.
001720     IF WS-VALID-TYPE-LETTERS(1:11) NOT = SPACES
001730        IF WS-TYPE-SEG(1:1) = "N" OR "T" OR "R" OR "M" OR "L"
001740                               OR "U" OR "P" OR "S" OR "G" OR "X"
001750                               OR "F"
001760           IF WS-TYPE-SEG(2:3) IS NUMERIC
001770              MOVE "Y" TO WS-TYPE-SEG-OK-SW.
001780 210-EXIT.
001790     EXIT.
001800
001810 220-CHECK-NA-SEG.
001820     MOVE "N" TO WS-NA-SEG-OK-SW.
001830     MOVE ZERO TO WS-TRAIL-CT.
001840     INSPECT WS-NA-SEG TALLYING WS-TRAIL-CT
001850         FOR TRAILING SPACES.
001860     COMPUTE WS-NA-SEG-LEN = 40 - WS-TRAIL-CT.
001870     IF WS-NA-SEG-LEN < 1 OR WS-NA-SEG-LEN > 3
001880        GO TO 220-EXIT.
001890     IF WS-NA-SEG(1:1) NOT = "d" AND NOT = "r"
001900        GO TO 220-EXIT.
001910     EVALUATE WS-NA-SEG-LEN
001920         WHEN 1
001930             MOVE "Y" TO WS-NA-SEG-OK-SW
001940         WHEN 2
001950             IF WS-NA-SEG(2:1) IS NUMERIC
001960                MOVE "Y" TO WS-NA-SEG-OK-SW
001970             END-IF
001980         WHEN 3
001990             IF WS-NA-SEG(2:2) IS NUMERIC
002000                MOVE "Y" TO WS-NA-SEG-OK-SW
002010             END-IF
002020     END-EVALUATE.
002030 220-EXIT.
002040     EXIT.
002050
002270 300-TRY-CELLLINE.
002280     IF WS-SEGMENT-COUNT < 2
002290        GO TO 300-EXIT.
002300
002310     MOVE WS-SEG(WS-SEGMENT-COUNT) TO PL-CLL-REQUEST-ID.
002320
002330     COMPUTE WS-JOIN-LIMIT = WS-SEGMENT-COUNT - 1.
002340     MOVE SPACES TO WS-INVESTIGATOR-ID-BUILD.
002350     PERFORM 310-JOIN-INVESTIGATOR THRU 310-EXIT
002360         VARYING WS-SUB FROM 1 BY 1
002370         UNTIL WS-SUB > WS-JOIN-LIMIT.
002380     MOVE WS-INVESTIGATOR-ID-BUILD TO PL-CLL-INVESTIGATOR-ID.
002390     MOVE "Y" TO PL-PARSED-CELLLINE-SW.
002400 300-EXIT.
002410     EXIT.
002420
002430 310-JOIN-INVESTIGATOR.
002440     IF WS-SUB = 1
002450        STRING WS-SEG(WS-SUB) DELIMITED BY SPACE
002460               INTO WS-INVESTIGATOR-ID-BUILD
002470     ELSE
002480        STRING WS-INVESTIGATOR-ID-BUILD DELIMITED BY SPACE
002490               "-"                      DELIMITED BY SIZE
002500               WS-SEG(WS-SUB)           DELIMITED BY SPACE
002510               INTO WS-INVESTIGATOR-ID-BUILD
002520     END-IF.
002530 310-EXIT.
002540     EXIT.
002550