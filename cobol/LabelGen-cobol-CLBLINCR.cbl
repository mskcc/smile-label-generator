000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  CLBLINCR.
000030 AUTHOR. R. T. HAUENSTEIN.
000040 INSTALLATION. COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN. 10/03/90.
000060 DATE-COMPILED. 10/03/90.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS SUBROUTINE IS THE "NEXT COUNTER" REPAIR UTILITY -
000130*          GIVEN ONLY A PREVIOUSLY ISSUED CMO LABEL STRING (NOT
000140*          THE ORIGINATING SAMPLE), IT RE-PARSES THE LABEL,
000150*          BUMPS THE NUCLEIC-ACID COUNTER GROUP BY ONE (AN
000160*          ABSENT COUNTER COUNTS AS 1), RE-PADS IT TO TWO DIGITS
000170*          AND REASSEMBLES THE LABEL - PATIENT ID, TYPE
000180*          ABBREVIATION AND SAMPLE COUNTER PASS THROUGH
000190*          UNCHANGED.  THIS IS THE ROUTINE SEQ OPS RUNS BY HAND
000200*          WHEN THEY DISCOVER TWO SAMPLES HOLDING THE SAME
000210*          LABEL DOWNSTREAM OF THIS SYSTEM - IT DOES NOT DECIDE
000220*          WHEN A COLLISION HAS HAPPENED, IT ONLY HANDS BACK THE
000230*          NEXT ONE.
000240*
000250*          IF THE LABEL HANDED IN DOES NOT PARSE AS A REGULAR
000260*          LABEL, OR THE COUNTER IS ALREADY AT ITS TWO-DIGIT
000270*          MAXIMUM, CI-INCREMENT-OK-SW COMES BACK "N" AND THE
000280*          OUTPUT FIELD IS UNCHANGED - THIS ROUTINE NEVER
000290*          ABENDS, THE CALLER DECIDES WHAT TO DO.
000300*
000310******************************************************************
000320*CHANGE LOG.
000330*
000340*    100390 RTH  ORIGINAL SUBROUTINE - WRITTEN AT SEQ OPS'
000350*                REQUEST AFTER THE SECOND HAND-EDITED-LABEL
000360*                INCIDENT THIS QUARTER.
000370*    030894 PAW  TRACE-VIEW REDEFINES ADDED, SAME SHOP STANDARD
000380*                AS CLBLTYPE/CLBLNACD/CLBLPARS.
000390*    111598 CRD  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS, NO CHANGE
000400*                REQUIRED.  SIGNED OFF.
000410*    062301 MJS  COUNTER-OVERFLOW GUARD ADDED (99 WAS SILENTLY
000420*                WRAPPING TO 00 ON REWORK) PER LIMS-CR-1381.
000430******************************************************************
000440
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-390.
000480 OBJECT-COMPUTER. IBM-390.
000490
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000520
000530 01  WS-PARSE-PARMS.
000540     05  WS-PP-LABEL-TEXT           PIC X(64).
000550     05  WS-PP-PARSED-REGULAR-SW    PIC X(01).
000560         88  WS-PP-PARSED-REGULAR       VALUE "Y".
000570     05  WS-PP-PATIENT-ID           PIC X(20).
000580     05  WS-PP-TYPE-ABBREV          PIC X(01).
000590     05  WS-PP-SAMPLE-COUNTER       PIC 9(03).
000600     05  WS-PP-NA-ABBREV            PIC X(01).
000610     05  WS-PP-NA-COUNTER           PIC 9(02).
000620     05  WS-PP-NA-COUNTER-PRESENT-SW PIC X(01).
000630     05  WS-PP-PARSED-CELLLINE-SW   PIC X(01).
000640         88  WS-PP-PARSED-CELLLINE      VALUE "Y".
000650     05  WS-PP-CLL-INVESTIGATOR-ID  PIC X(40).
000660     05  WS-PP-CLL-REQUEST-ID       PIC X(20).
000670 01  WS-PARSE-PARMS-TRACE REDEFINES WS-PARSE-PARMS.
000680*    FLAT TRACE VIEW - SHOP STANDARD, NEVER MOVED TO.
000690     05  WS-PARSE-PARMS-FLAT        PIC X(154).
000700
000710 01  WS-COUNTER-WORK.
000720     05  WS-NEW-NA-COUNTER          PIC 9(03) COMP.
000730     05  WS-NEW-NA-COUNTER-EDIT     PIC 9(02).
000740     05  WS-CALL-COUNT              PIC 9(07) COMP VALUE ZERO.
000750     05  WS-OVERFLOW-COUNT          PIC 9(07) COMP VALUE ZERO.
000760 01  WS-COUNTER-WORK-TRACE REDEFINES WS-COUNTER-WORK.
000770*    FLAT TRACE VIEW - SHOP STANDARD, NEVER MOVED TO.
000780     05  WS-COUNTER-WORK-FLAT       PIC X(19).
000790
000800 01  WS-CALLED-PROGRAM-NAME         PIC X(08) VALUE "CLBLPARS".
000810
000820 LINKAGE SECTION.
000830 01  CLBLINCR-PARMS.
000840     05  CI-LABEL-TEXT              PIC X(64).
000850     05  CI-NEW-LABEL-TEXT          PIC X(64).
000860     05  CI-INCREMENT-OK-SW         PIC X(01).
000870         88  CI-INCREMENT-OK            VALUE "Y".
000880 01  CI-PARMS-TRACE REDEFINES CLBLINCR-PARMS.
000890*    FLAT TRACE VIEW OF THE CALLER'S PARAMETER BLOCK - SHOP
000900*    STANDARD, NEVER MOVED TO.
000910     05  CI-PARMS-FLAT              PIC X(129).
000920
000930 PROCEDURE DIVISION USING CLBLINCR-PARMS.
000940
000950 000-MAIN.
000960     PERFORM 100-REINCREMENT THRU 100-EXIT.
000970     GOBACK.
000980
000990 100-REINCREMENT.
001000     ADD +1 TO WS-CALL-COUNT.
001010     MOVE "N"    TO CI-INCREMENT-OK-SW.
001020     MOVE SPACES TO CI-NEW-LABEL-TEXT.
001030
001040     MOVE SPACES         TO WS-PARSE-PARMS.
001050     MOVE CI-LABEL-TEXT  TO WS-PP-LABEL-TEXT.
001060     CALL WS-CALLED-PROGRAM-NAME USING WS-PARSE-PARMS.
001070
001080     IF NOT WS-PP-PARSED-REGULAR
001090        GO TO 100-EXIT.
001100
001110     COMPUTE WS-NEW-NA-COUNTER = WS-PP-NA-COUNTER + 1.
001120     IF WS-NEW-NA-COUNTER > 99
001130        ADD +1 TO WS-OVERFLOW-COUNT
001140        GO TO 100-EXIT.
001150
001160     MOVE WS-NEW-NA-COUNTER TO WS-NEW-NA-COUNTER-EDIT.
001170
001180     STRING WS-PP-PATIENT-ID   DELIMITED BY SPACE
001190            "-"                DELIMITED BY SIZE
001200            WS-PP-TYPE-ABBREV  DELIMITED BY SIZE
001210            WS-PP-SAMPLE-COUNTER DELIMITED BY SIZE
001220            "-"                DELIMITED BY SIZE
001230            WS-PP-NA-ABBREV    DELIMITED BY SIZE
001240            WS-NEW-NA-COUNTER-EDIT DELIMITED BY SIZE
001250            INTO CI-NEW-LABEL-TEXT.
001260
001270     MOVE "Y" TO CI-INCREMENT-OK-SW.
001280 100-EXIT.
001290     EXIT.
001300