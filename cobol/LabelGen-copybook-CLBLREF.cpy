000010******************************************************************
000020*    CLBLREF  -  PATIENT-SAMPLES-FILE / ALT-ID-SAMPLES-FILE
000030*    REFERENCE RECORD
000040*
000050*    BOTH REFERENCE FILES CARRY THE SAME SHAPE - ONE ROW PER
000060*    PREVIOUSLY KNOWN SAMPLE, WITH JUST ENOUGH ON IT FOR THE
000070*    LABEL ENGINE'S COUNTER AND LABEL-UPDATE-COMPARISON RULES TO
000080*    RUN AGAINST: WHO IT BELONGS TO (BOTH KEYS) AND WHAT LABEL,
000090*    IF ANY, IS ALREADY ON FILE FOR IT.  CLBLGEN LOADS EACH FILE
000100*    WHOLE INTO AN OCCURS TABLE AT JOB START (SEE ITS 000-
000110*    HOUSEKEEPING) RATHER THAN READING EITHER RANDOM BY KEY.
000120******************************************************************
000130
000140 01  REF-SAMPLE-REC.
000150     05  RSAMP-PRIMARY-ID            PIC X(32).
000160     05  RSAMP-ALT-ID                PIC X(32).
000170     05  RSAMP-CMO-PATIENT-ID        PIC X(20).
000180     05  RSAMP-CMO-SAMPLE-NAME       PIC X(40).
000190     05  FILLER                      PIC X(20).
000200