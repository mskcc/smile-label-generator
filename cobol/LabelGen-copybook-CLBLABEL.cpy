000010******************************************************************
000020*    CLBLABEL  -  DECOMPOSED CMO LABEL LAYOUTS
000030*
000040*    CMO-LABEL IS THE 5-GROUP REGULAR SAMPLE LABEL -
000050*        C-<PATIENT-ID>-<TYPE><CTR3>-<NA><CTR2>
000060*    CMO-CELLLINE-LABEL IS THE 2-GROUP CELL-LINE LABEL -
000070*        <INVESTIGATOR-ID>-<REQUEST-ID>
000080*
000090*    BOTH ARE WORKING-STORAGE TARGETS FILLED BY UNSTRING IN
000100*    CLBLPARS/CLBLINCR - THEY ARE NOT FIXED-COLUMN OVERLAYS OF THE
000110*    LABEL TEXT BECAUSE EACH GROUP IS OF VARIABLE LENGTH.
000120******************************************************************
000130
000140 01  CMO-LABEL.
000150     05  LBL-PATIENT-ID              PIC X(20).
000160     05  LBL-TYPE-ABBREV             PIC X(01).
000170     05  LBL-SAMPLE-COUNTER          PIC 9(03).
000180     05  LBL-NA-ABBREV               PIC X(01).
000190     05  LBL-NA-COUNTER              PIC 9(02).
000200     05  LBL-NA-COUNTER-PRESENT      PIC X(01).
000210         88  LBL-NA-COUNTER-WAS-PRESENT VALUE "Y".
000220         88  LBL-NA-COUNTER-DEFAULTED   VALUE "N".
000230     05  FILLER                      PIC X(10).
000240
000250 01  CMO-CELLLINE-LABEL.
000260     05  CLL-INVESTIGATOR-ID         PIC X(40).
000270     05  CLL-REQUEST-ID              PIC X(20).
000280     05  FILLER                      PIC X(10).
000290