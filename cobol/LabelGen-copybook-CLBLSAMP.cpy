000010******************************************************************
000020*    CLBLSAMP  -  CMO SAMPLE REQUEST RECORD LAYOUTS
000030*
000040*    TWO 01-LEVELS LIVE IN THIS MEMBER -
000050*
000060*    RAW-SAMPLE-REQUEST-REC  IS THE RECORD AS IT ARRIVES ON THE
000070*    SAMPLE-REQUEST-FILE.  THE UPSTREAM FEED CAN HAND US EITHER
000080*    THE OLD IGO-STYLE COLUMN NAMES OR THE NEWER UNIVERSAL-SCHEMA
000090*    COLUMN NAMES FOR THE SAME LOGICAL FIELD - BOTH SLOTS ARE
000100*    CARRIED SIDE BY SIDE AND CLBLEDIT PICKS WHICHEVER ONE IS
000110*    POPULATED.  A TRAILER VIEW IS REDEFINED OVER THE SAME AREA
000120*    FOR THE BATCH RECORD-COUNT BALANCING LINE.
000130*
000140*    SAMPLE-NORM-REC IS THE CANONICAL, ALREADY-RESOLVED RECORD
000150*    THAT CLBLEDIT WRITES AND CLBLGEN READS.  ITS LAYOUT MATCHES
000160*    SAMPLE-INPUT-RECORD FIELD FOR FIELD.
000170******************************************************************
000180
000190 01  RAW-SAMPLE-REQUEST-REC.
000200     05  RSR-RECORD-TYPE             PIC X(01).
000210         88  RSR-DETAIL-REC              VALUE "D".
000220         88  RSR-TRAILER-REC              VALUE "T".
000230         88  RSR-VALID-RECORD-TYPE
000240                    VALUES ARE "D", "T".
000250     05  RSR-PARM-IGO-REQUEST-ID     PIC X(20).
000260     05  RSR-IGO-ID                  PIC X(32).
000270     05  RSR-PRIMARY-ID              PIC X(32).
000280     05  RSR-ALTID-FIELD             PIC X(32).
000290     05  RSR-ADDL-ALT-ID             PIC X(32).
000300     05  RSR-CMO-PATIENT-ID          PIC X(20).
000310     05  RSR-SPECIMEN-TYPE           PIC X(20).
000320     05  RSR-SAMPLE-CLASS            PIC X(20).
000330     05  RSR-SAMPLE-ORIGIN           PIC X(24).
000340     05  RSR-CMO-SAMPLE-CLASS        PIC X(20).
000350     05  RSR-SAMPLE-TYPE             PIC X(20).
000360     05  RSR-DETAILED-SAMPLE-TYPE    PIC X(20).
000370     05  RSR-NA-TO-EXTRACT           PIC X(20).
000380     05  RSR-RECIPE                  PIC X(20).
000390     05  RSR-NORMALIZED-PATIENT-ID   PIC X(20).
000400     05  RSR-INVESTIGATOR-SAMPLE-ID  PIC X(40).
000410     05  RSR-ADDL-IGO-REQUEST-ID     PIC X(20).
000420     05  RSR-ADDL-REQUEST-ID         PIC X(20).
000430     05  RSR-CMO-SAMPLE-NAME         PIC X(40).
000440     05  RSR-IS-CMO-SAMPLE-PARM      PIC X(01).
000450         88  RSR-IS-CMO-SAMPLE-PARM-SET  VALUES ARE "Y", "N".
000460     05  RSR-ADDL-IS-CMO-SAMPLE      PIC X(01).
000470         88  RSR-ADDL-IS-CMO-SAMPLE-SET  VALUES ARE "Y", "N".
000480     05  FILLER                      PIC X(45).
000490
000500 01  RSR-TRAILER-VIEW REDEFINES RAW-SAMPLE-REQUEST-REC.
000510     05  RSR-TRLR-RECORD-TYPE        PIC X(01).
000520     05  RSR-TRLR-REQUEST-ID         PIC X(20).
000530     05  RSR-TRLR-SAMPLE-COUNT       PIC 9(09).
000540     05  FILLER                      PIC X(422).
000550
000560 01  SAMPLE-NORM-REC.
000570     05  SMPL-PRIMARY-ID             PIC X(32).
000580     05  SMPL-ALT-ID                 PIC X(32).
000590     05  SMPL-CMO-PATIENT-ID         PIC X(20).
000600     05  SMPL-SAMPLE-CLASS           PIC X(20).
000610     05  SMPL-SAMPLE-ORIGIN          PIC X(24).
000620     05  SMPL-SAMPLE-TYPE            PIC X(20).
000630     05  SMPL-DETAILED-SAMPLE-TYPE   PIC X(20).
000640     05  SMPL-NA-TO-EXTRACT          PIC X(20).
000650     05  SMPL-RECIPE                 PIC X(20).
000660     05  SMPL-NORMALIZED-PATIENT-ID  PIC X(20).
000670     05  SMPL-INVESTIGATOR-SAMPLE-ID PIC X(40).
000680     05  SMPL-IGO-REQUEST-ID         PIC X(20).
000690     05  SMPL-CMO-SAMPLE-NAME        PIC X(40).
000700     05  SMPL-IS-CMO-SAMPLE          PIC X(01).
000710         88  SMPL-IS-CMO-SAMPLE-YES      VALUE "Y".
000720         88  SMPL-IS-CMO-SAMPLE-NO       VALUE "N".
000730     05  FILLER                      PIC X(30).
000740