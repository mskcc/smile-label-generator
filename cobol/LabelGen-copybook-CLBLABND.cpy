000010******************************************************************
000020*    CLBLABND  -  COMMON ABEND / DIAGNOSTIC WORK AREA
000030*    USED BY ALL CMO LABEL-GENERATOR BATCH PROGRAMS TO CARRY THE
000040*    LAST PARAGRAPH EXECUTED AND THE REASON FOR AN ABNORMAL STOP
000050*    SO THE OPERATOR CONSOLE MESSAGE AND THE SYSOUT DUMP LINE
000060*    AGREE.  ADAPTED FROM THE SHOP'S STANDARD ABENDREC BLOCK.
000070******************************************************************
000080 01  CLBL-ABEND-REC.
000090     05  PARA-NAME                   PIC X(30).
000100     05  ABEND-REASON                PIC X(60).
000110     05  EXPECTED-VAL                PIC X(10).
000120     05  ACTUAL-VAL                  PIC X(10).
000130     05  ABEND-RUN-DATE              PIC 9(06).
000140     05  FILLER                      PIC X(14).
000150
000160*    THE CLASSIC "DIVIDE BY ZERO" TRICK 1000-ABEND-RTN USES TO
000170*    FORCE A SYSTEM COMPLETION CODE - NEVER CHANGE THESE VALUES.
000180 77  ZERO-VAL                        PIC 9(01) VALUE ZERO.
000190 77  ONE-VAL                         PIC 9(01) VALUE 1.
000200